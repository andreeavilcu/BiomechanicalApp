000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PSTRCALC.
000400 AUTHOR. R. T. HANLON.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/87.
000700 DATE-COMPILED. 03/14/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM COMPUTES THE POSTURE METRICS FOR ONE SCAN
001400*          SESSION AT A TIME, FROM THE 13-LANDMARK KEYPOINT SET
001500*          AND THE SUBJECT'S AGE/SEX HANDED DOWN BY THE SCAN
001600*          INTAKE JOB.
001700*
001800*          IT CONTAINS A SINGLE RECORD FOR EVERY SCAN SESSION.
001900*          EACH SCAN SESSION IS INDEPENDENT - THERE IS NO SORT,
002000*          NO MASTER FILE LOOKUP, AND NO RUNNING TOTAL CARRIED
002100*          FROM ONE SESSION TO THE NEXT.
002200*
002300*          LEFT/RIGHT Q-ANGLE, FORWARD-HEAD-POSTURE ANGLE AND
002400*          DISTANCE, AND SHOULDER ASYMMETRY ARE COMPUTED FIRST;
002500*          THOSE FOUR FEED THE WEIGHTED GLOBAL POSTURE SCORE,
002600*          WHICH IN TURN DRIVES THE RISK-LEVEL CLASSIFICATION.
002700*          PSTRRCMD PICKS UP FROM HERE TO WORK OUT THE
002800*          RECOMMENDATION TEXT LINES.
002900*
003000******************************************************************
003100        INPUT FILE               -   DDS0041.SCANDATA
003200        OUTPUT FILE (INTERIM)    -   DDS0041.METRFILE
003300        DUMP FILE                -   SYSOUT
003400******************************************************************
003500* CHANGE LOG
003600******************************************************************
003700* 03/14/87 RTH  INIT     ORIGINAL PROGRAM - Q-ANGLE, FHP, AND
003800*                        SHOULDER-ASYMMETRY METRICS ONLY.
003900* 04/02/87 RTH  CR-0012  ADDED THE GLOBAL POSTURE SCORE AND RISK-
004000*                        LEVEL PARAGRAPHS (400/410/420/430/440).
004100* 09/09/91 RTH  CR-0058  SWITCHED THE INPUT COPYBOOK OVER TO THE
004200*                        KEYPOINTS-TABLE REDEFINE SO FUTURE ADD-
004300*                        ON LANDMARKS DON'T FORCE A RECOMPILE OF
004400*                        THIS PROGRAM.
004500* 02/14/94 JKL  CR-0070  AGE-FACTOR WAS BEING RECOMPUTED FROM A
004600*                        STALE SUBJECT-AGE LEFT OVER FROM THE
004700*                        PRIOR SESSION ON A BAD READ - MOVED THE
004800*                        350-DETERMINE-AGE-FACTOR CALL INSIDE
004900*                        100-MAINLINE SO IT RUNS EVERY SESSION.
005000* 12/29/98 LMK  Y2K-014  REVIEWED FOR CENTURY ISSUES - THIS
005100*                        PROGRAM CARRIES NO DATE FIELDS OF ITS
005200*                        OWN, NO CHANGE REQUIRED.
005300* 08/03/01 LMK  CR-0091  Q-ANGLE AND FHP-ANGLE WERE COMING BACK
005400*                        FRACTIONALLY DIFFERENT FROM THE PILOT
005500*                        PROGRAM ON NEAR-STRAIGHT-LEG SCANS -
005600*                        TRACED TO VECTCALC'S NEWTON-RAPHSON
005700*                        ITERATION COUNTS, RAISED THERE.
005800* 04/17/04 PDQ  CR-0108  ADDED THE SUBJECT-SEX CLASS-TEST EDIT IN
005900*                        000-HOUSEKEEPING (SEE SPECIAL-NAMES).
006000* 10/22/07 PDQ  CR-0133  CLAMPED WS-GPS-RAW BEFORE THE FINAL
006100*                        ROUND - A BORDERLINE SCORE OF 100.004
006200*                        WAS ROUNDING TO 100.01 ON ONE COMPILER.
006210* 03/11/09 RTH  CR-0147  VECTCALC CALLS IN 200/210/300 WERE NOT
006220*                        TESTING VECT-CALL-RET-CODE - A BAD
006230*                        FUNC-CODE FELL THROUGH SILENTLY.  ADDED
006240*                        THE RET-CODE CHECK AFTER EACH CALL, SAME
006250*                        AS PATSRCH DOES FOR CLCLBCST.  ALSO
006260*                        DROPPED THE INVALID KEY OFF THE METRFILE
006270*                        WRITE IN 700 - METRFILE IS SEQUENTIAL,
006280*                        INVALID KEY NEVER BELONGED THERE.
006300******************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900 SPECIAL-NAMES.
007000     CLASS VALID-SEX-CODE IS "M" "F"
007100     UPSI-0 IS PSTR-TRACE-SW.
007110***** CR-0108 - VALID-SEX-CODE BACKS THE CLASS TEST IN
007120***** 000-HOUSEKEEPING; PSTR-TRACE-SW IS THE OPERATOR-SET SWITCH
007130***** THAT TURNS ON THE SYSOUT DUMP OF EVERY VECTCALC CALL WHEN A
007140***** SESSION IS BEING HAND-TRACED FOR A SUSPECT METRIC.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007410***** SYSOUT IS THE TRACE/DUMP PRINT FILE - WRITTEN ONLY WHEN
007420***** PSTR-TRACE-SW IS ON, OR BY 1000-ABEND-RTN ON A HARD STOP.
007500     SELECT SYSOUT
007600     ASSIGN TO UT-S-SYSOUT
007700       ORGANIZATION IS SEQUENTIAL.
007800
007810***** SCANFILE IS THIS PROGRAM'S ONLY INPUT - ONE KEYPOINT-SET
007820***** PLUS SUBJECT RECORD PER SCAN SESSION.
007900     SELECT SCANFILE
008000     ASSIGN TO UT-S-SCANFILE
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS IFCODE.
008210***** METRFILE IS THE INTERIM OUTPUT - ONE METRICS-RESULT RECORD
008220***** PER SESSION, PICKED UP BY PSTRRCMD FOR THE RECOMMENDATION
008230***** PASS.
008300
008400     SELECT METRFILE
008500     ASSIGN TO UT-S-METRFILE
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 130 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC  PIC X(130).
009800
009900****** ONE KEYPOINT-SET + SUBJECT RECORD PER SCAN SESSION, IN
010000****** ARRIVAL ORDER - NO KEY, NO SORT, NO DEPENDENCY BETWEEN
010100****** SESSIONS.
010200 FD  SCANFILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 330 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS SCAN-FILE-REC.
010800 01  SCAN-FILE-REC PIC X(330).
010900
011000****** ONE METRICS-RESULT RECORD PER SCAN SESSION, SAME ORDER AS
011100****** SCANFILE.  THIS IS AN INTERIM FILE - PSTRRCMD READS IT
011200****** AND PRODUCES THE FINAL OUTPUT FILE.
011300 FD  METRFILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 201 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS METR-FILE-REC.
011900 01  METR-FILE-REC PIC X(201).
012000
012100** QSAM FILE
012200 WORKING-STORAGE SECTION.
012300
012310***** FILE-STATUS-CODES - HOLDS THE TWO-BYTE STATUS CODE ON EACH
012320***** I/O VERB. IFCODE IS TESTED AFTER EVERY READ OF SCANFILE;
012330***** NO-MORE-DATA DRIVES THE MAIN LOOP'S EXIT. OFCODE IS TESTED
012340***** AFTER EVERY WRITE OF METRFILE, PER THE DALYEDIT CONVENTION
012350***** THIS PROGRAM WAS BUILT FROM.
012400 01  FILE-STATUS-CODES.
012500     05  IFCODE                  PIC X(2).
012600         88 CODE-READ     VALUE SPACES.
012700         88 NO-MORE-DATA  VALUE "10".
012800     05  OFCODE                  PIC X(2).
012900         88 CODE-WRITE    VALUE SPACES.
013000
013100** KEYPOINT-SET + SUBJECT INPUT LAYOUT
013200 COPY SCANDATA.
013300
013400** METRICS-RESULT / RECOMMENDATION-LINE SHARED OUTPUT LAYOUT
013500 COPY MTRCLINE.
013600
013700****** CALL INTERFACE TO THE VECTOR-MATH SUBPROGRAM - THIS
013800****** RECORD IS REPEATED VERBATIM IN VECTCALC'S LINKAGE SECTION.
013900 01  VECT-CALC-REC.
014000     05  VECT-FUNC-CODE           PIC X(2).
014010***** "VF"=VECTOR-FROM-POINTS  "MG"=MAGNITUDE  "DT"=DOT PRODUCT
014020***** "NZ"=NORMALIZE  "AD"=ANGLE-DEGREES  "HD"=HORIZONTAL-DISTANCE
014030***** "AV"=ANGLE-FROM-VERTICAL.  POINT-A/POINT-B ARE THE INPUT
014040***** OPERANDS; THE ANSWER COMES BACK IN RESULT-VECTOR OR
014050***** RESULT-SCALAR DEPENDING ON WHICH FUNC-CODE WAS ASKED FOR.
014100     05  VECT-POINT-A.
014200         10  VECT-POINT-A-X       PIC S9(4)V9(4).
014300         10  VECT-POINT-A-Y       PIC S9(4)V9(4).
014400         10  VECT-POINT-A-Z       PIC S9(4)V9(4).
014500     05  VECT-POINT-B.
014600         10  VECT-POINT-B-X       PIC S9(4)V9(4).
014700         10  VECT-POINT-B-Y       PIC S9(4)V9(4).
014800         10  VECT-POINT-B-Z       PIC S9(4)V9(4).
014900     05  VECT-RESULT-VECTOR.
015000         10  VECT-RESULT-X        PIC S9(4)V9(9).
015100         10  VECT-RESULT-Y        PIC S9(4)V9(9).
015200         10  VECT-RESULT-Z        PIC S9(4)V9(9).
015300     05  VECT-RESULT-SCALAR       PIC S9(4)V9(9).
015400 77  VECT-CALL-RET-CODE           PIC S9(4) COMP.
015410***** CR-0147 - SET BY VECTCALC ON RETURN.  ZERO MEANS THE
015420***** FUNC-CODE WAS RECOGNIZED AND THE ANSWER IS GOOD; +99 MEANS
015430***** VECTCALC'S OWN 000-MAIN-LOGIC FELL THROUGH ITS IF CHAIN
015440***** WITH NOTHING MATCHED.  CHECKED AFTER EVERY CALL BELOW.
015500
015600 01  WS-VECTOR-HOLD.
015610***** A VECT-FUNC-CODE "AD" OR "HD" CALL NEEDS TWO VECTORS ON
015620***** THE TABLE AT ONCE, BUT VECT-CALC-REC ONLY HOLDS ONE RESULT
015630***** AT A TIME.  THE FIRST VECTOR OF THE PAIR IS PARKED HERE
015640***** WHILE THE SECOND IS BUILT, THEN BOTH ARE FED BACK IN.
015700     05  WS-HOLD-VEC-1-X          PIC S9(4)V9(9).
015800     05  WS-HOLD-VEC-1-Y          PIC S9(4)V9(9).
015900     05  WS-HOLD-VEC-1-Z          PIC S9(4)V9(9).
016000     05  WS-HOLD-VEC-2-X          PIC S9(4)V9(9).
016100     05  WS-HOLD-VEC-2-Y          PIC S9(4)V9(9).
016200     05  WS-HOLD-VEC-2-Z          PIC S9(4)V9(9).
016300
016310***** RULE 2 TREATS THE LEFT-EAR/RIGHT-EAR KEYPOINT PAIR AS A
016320***** SINGLE EAR-CENTER POINT - A PLAIN X/Y/Z AVERAGE, NOT A
016330***** VECTCALC CALL (THERE IS NO FUNC-CODE FOR A MIDPOINT).
016400 01  WS-EAR-CENTER.
016500     05  WS-EAR-CENTER-X          PIC S9(4)V9(4).
016600     05  WS-EAR-CENTER-Y          PIC S9(4)V9(4).
016700     05  WS-EAR-CENTER-Z          PIC S9(4)V9(4).
016800
016810***** HOLDS THE RAW Q-ANGLE BEFORE THE 180-MINUS/CLAMP/ROUND OF
016820***** RULE 1 IS APPLIED - ONE WORK FIELD SERVES BOTH THE LEFT
016830***** AND RIGHT SIDE CALCULATIONS IN TURN.
016900 01  WS-Q-ANGLE-WORK.
017000     05  WS-Q-ANGLE-RAW           PIC S9(3)V9(4) COMP-3.
017100
017110***** RULE 3 - ABSOLUTE VALUE OF THE LEFT/RIGHT SHOULDER Z-AXIS
017120***** (DEPTH) DIFFERENCE.  FORCED POSITIVE BELOW SINCE THERE IS
017130***** NO SUCH THING AS A NEGATIVE ASYMMETRY.
017200 77  WS-SHOULDER-DIFF             PIC S9(4)V9(4) COMP-3.
017300
017310***** RULE 4 GPS WORK AREA - EVERY INTERMEDIATE FIGURE BEHIND THE
017320***** 0-10 SUBSCORES AND THE FINAL 0-100 GLOBAL POSTURE SCORE.
017330***** KEPT AS ONE GROUP SO 400/410/420/430 ALL WORK OFF THE SAME
017340***** NAMED FIELDS RATHER THAN REDERIVING THEM.
017400 01  WS-GPS-WORK-AREA.
017410***** RULE 4 - SCALES THE NORMAL-RANGE CUTOFFS BELOW BY THE
017420***** SUBJECT'S AGE BRACKET; SET ONCE BY 350-DETERMINE-AGE-FACTOR.
017500     05  WS-AGE-FACTOR            PIC S9V9(4) COMP-3.
017510***** RULE 4A - FHP NORMAL-MAX/MODERATE-MAX BOUNDARIES, AFTER
017520***** AGE-FACTOR SCALING, AND THE DEGREES-OVER-NORMAL-MAX EXCESS.
017600     05  WS-FHP-NORMAL-MAX        PIC S9(3)V9(4) COMP-3.
017700     05  WS-FHP-MODERATE-MAX      PIC S9(3)V9(4) COMP-3.
017800     05  WS-FHP-EXCESS            PIC S9(3)V9(4) COMP-3.
017900     05  WS-FHP-SUBSCORE          PIC S9(3)V9(4) COMP-3.
017910***** RULE 4B - LEFT/RIGHT Q-ANGLE AVERAGE, ITS SEX-BASED NORMAL
017920***** BAND, AND THE DEVIATION/RATIO USED TO SCALE THE SUBSCORE.
018000     05  WS-QANGLE-AVG            PIC S9(3)V9(4) COMP-3.
018100     05  WS-QA-NORMAL-MIN         PIC S9(3)V9(4) COMP-3.
018200     05  WS-QA-NORMAL-MAX         PIC S9(3)V9(4) COMP-3.
018300     05  WS-QA-DEVIATION          PIC S9(3)V9(4) COMP-3.
018400     05  WS-QA-RATIO              PIC S9V9(4) COMP-3.
018500     05  WS-QANGLE-SUBSCORE       PIC S9(3)V9(4) COMP-3.
018510***** RULE 4C - SHOULDER ASYMMETRY SCALING RATIO AND SUBSCORE.
018600     05  WS-SH-RATIO              PIC S9V9(4) COMP-3.
018700     05  WS-SHOULDER-SUBSCORE     PIC S9(3)V9(4) COMP-3.
018710***** RULE 4 - THE WEIGHTED 3/2/1-OF-6 TOTAL, SCALED TO 0-100,
018720***** AND THE UNROUNDED FORM OF IT RULE 5 TESTS THE CUTOFFS ON.
018800     05  WS-TOTAL-SCORE           PIC S9(5)V9(4) COMP-3.
018900     05  WS-GPS-RAW               PIC S9(3)V9(4) COMP-3.
019000
019100 COPY ABENDREC.
019200
019210***** MORE-DATA-SW DRIVES THE MAIN READ LOOP IN 100-MAINLINE -
019220***** FLIPPED TO "N" ONLY WHEN SCANFILE RETURNS IFCODE = "10".
019300 01  FLAGS-AND-SWITCHES.
019400     05  MORE-DATA-SW             PIC X(1) VALUE "Y".
019500         88  NO-MORE-DATA-RECS    VALUE "N".
019600
019610***** END-OF-JOB TOTALS, PRINTED BY 900-CLEANUP FOR THE OPERATOR.
019700 01  COUNTERS-AND-ACCUMULATORS.
019800     05  RECORDS-READ             PIC S9(9) COMP.
019900     05  RECORDS-WRITTEN          PIC S9(9) COMP.
020000
020100 PROCEDURE DIVISION.
020110***** OPEN, PRIME THE FIRST READ, THEN WORK ONE SCAN SESSION PER
020120***** PASS OF 100-MAINLINE UNTIL SCANFILE RUNS OUT.  NOTHING
020130***** CARRIES FROM ONE PASS TO THE NEXT EXCEPT WHAT 000-HOUSE-
020140***** KEEPING INITIALIZED ONCE AT THE TOP OF THE JOB.
020200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020300     PERFORM 100-MAINLINE THRU 100-EXIT
020400             UNTIL NO-MORE-DATA-RECS.
020500     PERFORM 900-CLEANUP THRU 900-EXIT.
020600     MOVE ZERO TO RETURN-CODE.
020700     GOBACK.
020800
020900 000-HOUSEKEEPING.
021000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021100     DISPLAY "******** BEGIN JOB PSTRCALC ********".
021200     OPEN INPUT SCANFILE.
021300     OPEN OUTPUT METRFILE, SYSOUT.
021400
021410***** PRIME THE PIPE.  IF THE FIRST READ HITS END OF FILE THE
021420***** SESSION COUNT IS ZERO AND 100-MAINLINE NEVER RUNS - THAT
021430***** IS A VALID, IF USELESS, RUN OF THE JOB.
021500     READ SCANFILE INTO SCAN-INPUT-REC
021600         AT END
021700         MOVE "N" TO MORE-DATA-SW
021800         GO TO 000-EXIT
021900     END-READ.
022000
022100****** CR-0108 - EDIT THE SEX CODE AGAINST THE SHOP CLASS-TEST.
022200****** AN INVALID CODE IS NOT AN ABEND - RULE 4 TREATS ANYTHING
022300****** OTHER THAN "M" AS FEMALE/DEFAULT, SO WE JUST TRACE IT.
022400     IF SUBJECT-SEX IS NOT VALID-SEX-CODE                         CR-0108 
022500         DISPLAY "** UNRECOGNIZED SUBJECT-SEX CODE - TREATED "
022600                 "AS FEMALE/DEFAULT **"
022700     END-IF.
022800
022900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
023000     ADD +1 TO RECORDS-READ.
023100 000-EXIT.
023200     EXIT.
023300
023400 100-MAINLINE.
023410***** THE NINE STEPS BELOW ARE FIXED ORDER - EACH SUBSCORE
023420***** PARAGRAPH (400/410/420) DEPENDS ON THE RAW METRIC
023430***** PARAGRAPHS (200/210/300/320) HAVING ALREADY RUN THIS PASS,
023440***** AND 430/440 DEPEND ON ALL THREE SUBSCORES.  DO NOT REORDER.
023500     MOVE "100-MAINLINE" TO PARA-NAME.
023600     PERFORM 350-DETERMINE-AGE-FACTOR   THRU 350-EXIT.            CR-0070
023700     PERFORM 200-CALC-Q-ANGLE-LEFT      THRU 200-EXIT.
023800     PERFORM 210-CALC-Q-ANGLE-RIGHT     THRU 210-EXIT.
023900     PERFORM 300-CALC-FHP               THRU 300-EXIT.
024000     PERFORM 320-CALC-SHOULDER-ASYM     THRU 320-EXIT.
024100     PERFORM 400-CALC-FHP-SUBSCORE      THRU 400-EXIT.
024200     PERFORM 410-CALC-QANGLE-SUBSCORE   THRU 410-EXIT.
024300     PERFORM 420-CALC-SHOULDER-SUBSCORE THRU 420-EXIT.
024400     PERFORM 430-CALC-GLOBAL-SCORE      THRU 430-EXIT.
024500     PERFORM 440-DERIVE-RISK-LEVEL      THRU 440-EXIT.
024600     PERFORM 700-WRITE-METRICS-REC      THRU 700-EXIT.
024700
024710***** READ AHEAD FOR NEXT TIME AROUND - SAME PRIME/TEST PATTERN
024720***** AS 000-HOUSEKEEPING ABOVE.
024800     READ SCANFILE INTO SCAN-INPUT-REC
024900         AT END
025000         MOVE "N" TO MORE-DATA-SW
025100         GO TO 100-EXIT
025200     END-READ.
025300     ADD +1 TO RECORDS-READ.
025400 100-EXIT.
025500     EXIT.
025600
025700******************************************************************
025800* AGE-FACTOR = 0.85 IF SUBJECT-AGE > 60, ELSE 1.0  (RULE 4)
025900******************************************************************
026000 350-DETERMINE-AGE-FACTOR.
026010***** OLDER SUBJECTS NATURALLY CARRY MORE FORWARD-HEAD LEAN AND A
026020***** WIDER NORMAL Q-ANGLE BAND, SO WS-AGE-FACTOR SCALES THE
026030***** NORMAL-RANGE CUTOFFS USED LATER IN 400 AND 410 - IT DOES
026040***** NOT TOUCH THE RAW ANGLES THEMSELVES.
026100     IF SUBJECT-AGE > 60
026200         MOVE 0.85 TO WS-AGE-FACTOR
026300     ELSE
026400         MOVE 1.0  TO WS-AGE-FACTOR
026500     END-IF.
026600 350-EXIT.
026700     EXIT.
026800
026900******************************************************************
027000* RULE 1 - LEFT Q-ANGLE.  FEMUR = L-HIP TO L-KNEE, TIBIA =
027100* L-KNEE TO L-ANKLE, Q-ANGLE = 180 - ANGLE-DEGREES(FEMUR,TIBIA),
027200* CLAMPED 0..40, ROUNDED TO 2 DECIMALS.
027300******************************************************************
027400 200-CALC-Q-ANGLE-LEFT.
027410***** FIRST CALL - BUILD THE FEMUR VECTOR, L-HIP TO L-KNEE.
027420***** FUNC-CODE "VF" IS VECTCALC'S VECTOR-FROM-POINTS.
027500     MOVE "VF"          TO VECT-FUNC-CODE.
027600     MOVE KP-L-HIP-X    TO VECT-POINT-A-X.
027700     MOVE KP-L-HIP-Y    TO VECT-POINT-A-Y.
027800     MOVE KP-L-HIP-Z    TO VECT-POINT-A-Z.
027900     MOVE KP-L-KNEE-X   TO VECT-POINT-B-X.
028000     MOVE KP-L-KNEE-Y   TO VECT-POINT-B-Y.
028100     MOVE KP-L-KNEE-Z   TO VECT-POINT-B-Z.
028200     CALL "VECTCALC" USING VECT-CALC-REC, VECT-CALL-RET-CODE.
028210***** CR-0147 - VECTCALC SETS +99 ON A FUNC-CODE IT DOESN'T
028220***** RECOGNIZE.  TREAT THAT THE SAME WAY PATSRCH TREATS A BAD
028230***** RETURN FROM CLCLBCST - AN ABEND, NOT A GUESS AT THE ANGLE.
028240     IF VECT-CALL-RET-CODE NOT EQUAL TO ZERO
028250         MOVE "** NON-ZERO RETURN-CODE FROM VECTCALC"
028260                                  TO ABEND-REASON
028270         GO TO 1000-ABEND-RTN.
028280***** HOLD THE FEMUR VECTOR OFF TO THE SIDE - VECT-CALC-REC GETS
028290***** REUSED FOR THE NEXT CALL BELOW.
028300     MOVE VECT-RESULT-X TO WS-HOLD-VEC-1-X.
028400     MOVE VECT-RESULT-Y TO WS-HOLD-VEC-1-Y.
028500     MOVE VECT-RESULT-Z TO WS-HOLD-VEC-1-Z.
028600
028610***** SECOND CALL - THE TIBIA VECTOR, L-KNEE TO L-ANKLE.
028700     MOVE "VF"          TO VECT-FUNC-CODE.
028800     MOVE KP-L-KNEE-X   TO VECT-POINT-A-X.
028900     MOVE KP-L-KNEE-Y   TO VECT-POINT-A-Y.
029000     MOVE KP-L-KNEE-Z   TO VECT-POINT-A-Z.
029100     MOVE KP-L-ANKLE-X  TO VECT-POINT-B-X.
029200     MOVE KP-L-ANKLE-Y  TO VECT-POINT-B-Y.
029300     MOVE KP-L-ANKLE-Z  TO VECT-POINT-B-Z.
029400     CALL "VECTCALC" USING VECT-CALC-REC, VECT-CALL-RET-CODE.
029410     IF VECT-CALL-RET-CODE NOT EQUAL TO ZERO
029420         MOVE "** NON-ZERO RETURN-CODE FROM VECTCALC"
029430                                  TO ABEND-REASON
029440         GO TO 1000-ABEND-RTN.
029500     MOVE VECT-RESULT-X TO WS-HOLD-VEC-2-X.
029600     MOVE VECT-RESULT-Y TO WS-HOLD-VEC-2-Y.
029700     MOVE VECT-RESULT-Z TO WS-HOLD-VEC-2-Z.
029800
029810***** THIRD CALL - FUNC-CODE "AD" IS ANGLE-DEGREES BETWEEN THE
029820***** TWO HELD VECTORS.  THIS IS THE ANGLE AT THE KNEE, NOT THE
029830***** Q-ANGLE ITSELF - THE 180-MINUS BELOW CONVERTS IT.
029900     MOVE "AD"             TO VECT-FUNC-CODE.
030000     MOVE WS-HOLD-VEC-1-X  TO VECT-POINT-A-X.
030100     MOVE WS-HOLD-VEC-1-Y  TO VECT-POINT-A-Y.
030200     MOVE WS-HOLD-VEC-1-Z  TO VECT-POINT-A-Z.
030300     MOVE WS-HOLD-VEC-2-X  TO VECT-POINT-B-X.
030400     MOVE WS-HOLD-VEC-2-Y  TO VECT-POINT-B-Y.
030500     MOVE WS-HOLD-VEC-2-Z  TO VECT-POINT-B-Z.
030600     CALL "VECTCALC" USING VECT-CALC-REC, VECT-CALL-RET-CODE.
030610     IF VECT-CALL-RET-CODE NOT EQUAL TO ZERO
030620         MOVE "** NON-ZERO RETURN-CODE FROM VECTCALC"
030630                                  TO ABEND-REASON
030640         GO TO 1000-ABEND-RTN.
030700
030710***** RULE 1 - Q-ANGLE = 180 MINUS THE KNEE ANGLE, CLAMPED TO
030720***** 0..40 DEGREES, ROUNDED TO TWO DECIMALS ON THE STORE BELOW.
030800     COMPUTE WS-Q-ANGLE-RAW = 180.0 - VECT-RESULT-SCALAR.
030900     IF WS-Q-ANGLE-RAW < 0.0
031000         MOVE 0.0 TO WS-Q-ANGLE-RAW
031100     END-IF.
031200     IF WS-Q-ANGLE-RAW > 40.0
031300         MOVE 40.0 TO WS-Q-ANGLE-RAW
031400     END-IF.
031500     COMPUTE MR-Q-ANGLE-LEFT ROUNDED = WS-Q-ANGLE-RAW.
031600 200-EXIT.
031700     EXIT.
031800
031900******************************************************************
032000* RULE 1 - RIGHT Q-ANGLE, SAME FORMULA AS 200 ABOVE, R-HIP/
032100* R-KNEE/R-ANKLE IN PLACE OF THE LEFT LANDMARKS.
032200******************************************************************
032300 210-CALC-Q-ANGLE-RIGHT.
032310***** SAME THREE CALLS AS 200 ABOVE - FEMUR, TIBIA, ANGLE-
032320***** DEGREES - WITH THE RIGHT-SIDE LANDMARKS IN PLACE OF LEFT.
032330***** FIRST CALL - FEMUR VECTOR, R-HIP TO R-KNEE.
032400     MOVE "VF"          TO VECT-FUNC-CODE.
032500     MOVE KP-R-HIP-X    TO VECT-POINT-A-X.
032600     MOVE KP-R-HIP-Y    TO VECT-POINT-A-Y.
032700     MOVE KP-R-HIP-Z    TO VECT-POINT-A-Z.
032800     MOVE KP-R-KNEE-X   TO VECT-POINT-B-X.
032900     MOVE KP-R-KNEE-Y   TO VECT-POINT-B-Y.
033000     MOVE KP-R-KNEE-Z   TO VECT-POINT-B-Z.
033100     CALL "VECTCALC" USING VECT-CALC-REC, VECT-CALL-RET-CODE.
033110     IF VECT-CALL-RET-CODE NOT EQUAL TO ZERO
033120         MOVE "** NON-ZERO RETURN-CODE FROM VECTCALC"
033130                                  TO ABEND-REASON
033140         GO TO 1000-ABEND-RTN.
033150***** HOLD THE FEMUR VECTOR, SAME AS THE LEFT SIDE ABOVE - VECT-
033160***** CALC-REC GETS REUSED FOR THE TIBIA CALL NEXT.
033200     MOVE VECT-RESULT-X TO WS-HOLD-VEC-1-X.
033300     MOVE VECT-RESULT-Y TO WS-HOLD-VEC-1-Y.
033400     MOVE VECT-RESULT-Z TO WS-HOLD-VEC-1-Z.
033500
033510***** TIBIA, R-KNEE TO R-ANKLE.
033600     MOVE "VF"          TO VECT-FUNC-CODE.
033700     MOVE KP-R-KNEE-X   TO VECT-POINT-A-X.
033800     MOVE KP-R-KNEE-Y   TO VECT-POINT-A-Y.
033900     MOVE KP-R-KNEE-Z   TO VECT-POINT-A-Z.
034000     MOVE KP-R-ANKLE-X  TO VECT-POINT-B-X.
034100     MOVE KP-R-ANKLE-Y  TO VECT-POINT-B-Y.
034200     MOVE KP-R-ANKLE-Z  TO VECT-POINT-B-Z.
034300     CALL "VECTCALC" USING VECT-CALC-REC, VECT-CALL-RET-CODE.
034310     IF VECT-CALL-RET-CODE NOT EQUAL TO ZERO
034320         MOVE "** NON-ZERO RETURN-CODE FROM VECTCALC"
034330                                  TO ABEND-REASON
034340         GO TO 1000-ABEND-RTN.
034400     MOVE VECT-RESULT-X TO WS-HOLD-VEC-2-X.
034500     MOVE VECT-RESULT-Y TO WS-HOLD-VEC-2-Y.
034600     MOVE VECT-RESULT-Z TO WS-HOLD-VEC-2-Z.
034700
034710***** ANGLE AT THE RIGHT KNEE BETWEEN THE TWO HELD VECTORS.
034800     MOVE "AD"             TO VECT-FUNC-CODE.
034900     MOVE WS-HOLD-VEC-1-X  TO VECT-POINT-A-X.
035000     MOVE WS-HOLD-VEC-1-Y  TO VECT-POINT-A-Y.
035100     MOVE WS-HOLD-VEC-1-Z  TO VECT-POINT-A-Z.
035200     MOVE WS-HOLD-VEC-2-X  TO VECT-POINT-B-X.
035300     MOVE WS-HOLD-VEC-2-Y  TO VECT-POINT-B-Y.
035400     MOVE WS-HOLD-VEC-2-Z  TO VECT-POINT-B-Z.
035500     CALL "VECTCALC" USING VECT-CALC-REC, VECT-CALL-RET-CODE.
035510     IF VECT-CALL-RET-CODE NOT EQUAL TO ZERO
035520         MOVE "** NON-ZERO RETURN-CODE FROM VECTCALC"
035530                                  TO ABEND-REASON
035540         GO TO 1000-ABEND-RTN.
035600
035610***** SAME 180-MINUS/CLAMP/ROUND AS THE LEFT SIDE.
035700     COMPUTE WS-Q-ANGLE-RAW = 180.0 - VECT-RESULT-SCALAR.
035800     IF WS-Q-ANGLE-RAW < 0.0
035900         MOVE 0.0 TO WS-Q-ANGLE-RAW
036000     END-IF.
036100     IF WS-Q-ANGLE-RAW > 40.0
036200         MOVE 40.0 TO WS-Q-ANGLE-RAW
036300     END-IF.
036400     COMPUTE MR-Q-ANGLE-RIGHT ROUNDED = WS-Q-ANGLE-RAW.
036500 210-EXIT.
036600     EXIT.
036700
036800******************************************************************
036900* RULE 2 - FORWARD HEAD POSTURE.  EAR-CENTER IS THE MIDPOINT OF
037000* L-EAR/R-EAR.  FHP-ANGLE IS THE HEAD VECTOR'S ANGLE FROM THE
037100* WORLD-UP AXIS; FHP-DISTANCE-CM IS THE HORIZONTAL DISTANCE FROM
037200* NECK TO EAR-CENTER, IN CENTIMETRES.  NEITHER IS CLAMPED.
037300******************************************************************
037400 300-CALC-FHP.
037410***** EAR-CENTER IS THE PLAIN MIDPOINT OF THE TWO EAR LANDMARKS -
037420***** NO VECTOR CALL NEEDED FOR A MIDPOINT, JUST AN AVERAGE PER
037430***** AXIS.
037500     COMPUTE WS-EAR-CENTER-X =
037600             (KP-L-EAR-X + KP-R-EAR-X) / 2.
037700     COMPUTE WS-EAR-CENTER-Y =
037800             (KP-L-EAR-Y + KP-R-EAR-Y) / 2.
037900     COMPUTE WS-EAR-CENTER-Z =
038000             (KP-L-EAR-Z + KP-R-EAR-Z) / 2.
038100
038110***** HEAD VECTOR, NECK TO EAR-CENTER - HELD FOR BOTH THE ANGLE
038120***** AND THE DISTANCE CALL BELOW.
038200     MOVE "VF"             TO VECT-FUNC-CODE.
038300     MOVE KP-NECK-X        TO VECT-POINT-A-X.
038400     MOVE KP-NECK-Y        TO VECT-POINT-A-Y.
038500     MOVE KP-NECK-Z        TO VECT-POINT-A-Z.
038600     MOVE WS-EAR-CENTER-X  TO VECT-POINT-B-X.
038700     MOVE WS-EAR-CENTER-Y  TO VECT-POINT-B-Y.
038800     MOVE WS-EAR-CENTER-Z  TO VECT-POINT-B-Z.
038900     CALL "VECTCALC" USING VECT-CALC-REC, VECT-CALL-RET-CODE.
038910     IF VECT-CALL-RET-CODE NOT EQUAL TO ZERO
038920         MOVE "** NON-ZERO RETURN-CODE FROM VECTCALC"
038930                                  TO ABEND-REASON
038940         GO TO 1000-ABEND-RTN.
039000     MOVE VECT-RESULT-X TO WS-HOLD-VEC-1-X.
039100     MOVE VECT-RESULT-Y TO WS-HOLD-VEC-1-Y.
039200     MOVE VECT-RESULT-Z TO WS-HOLD-VEC-1-Z.
039300
039310***** FUNC-CODE "AV" IS ANGLE-FROM-VERTICAL - HOW FAR THE HEAD
039320***** VECTOR LEANS OFF THE WORLD-UP AXIS.  THIS FEEDS RULE 2'S
039330***** FHP-ANGLE DIRECTLY, NO CLAMP.
039400     MOVE "AV"             TO VECT-FUNC-CODE.
039500     MOVE WS-HOLD-VEC-1-X  TO VECT-POINT-A-X.
039600     MOVE WS-HOLD-VEC-1-Y  TO VECT-POINT-A-Y.
039700     MOVE WS-HOLD-VEC-1-Z  TO VECT-POINT-A-Z.
039800     CALL "VECTCALC" USING VECT-CALC-REC, VECT-CALL-RET-CODE.
039810     IF VECT-CALL-RET-CODE NOT EQUAL TO ZERO
039820         MOVE "** NON-ZERO RETURN-CODE FROM VECTCALC"
039830                                  TO ABEND-REASON
039840         GO TO 1000-ABEND-RTN.
039900     COMPUTE MR-FHP-ANGLE ROUNDED = VECT-RESULT-SCALAR.
040000
040010***** FUNC-CODE "HD" IS HORIZONTAL-DISTANCE, NECK TO EAR-CENTER.
040020***** VECTCALC RETURNS METRES - X100 BELOW CONVERTS TO THE
040030***** CENTIMETRES RULE 2 EXPECTS IN FHP-DISTANCE-CM.
040100     MOVE "HD"             TO VECT-FUNC-CODE.
040200     MOVE KP-NECK-X        TO VECT-POINT-A-X.
040300     MOVE KP-NECK-Y        TO VECT-POINT-A-Y.
040400     MOVE KP-NECK-Z        TO VECT-POINT-A-Z.
040500     MOVE WS-EAR-CENTER-X  TO VECT-POINT-B-X.
040600     MOVE WS-EAR-CENTER-Y  TO VECT-POINT-B-Y.
040700     MOVE WS-EAR-CENTER-Z  TO VECT-POINT-B-Z.
040800     CALL "VECTCALC" USING VECT-CALC-REC, VECT-CALL-RET-CODE.
040810     IF VECT-CALL-RET-CODE NOT EQUAL TO ZERO
040820         MOVE "** NON-ZERO RETURN-CODE FROM VECTCALC"
040830                                  TO ABEND-REASON
040840         GO TO 1000-ABEND-RTN.
040900     COMPUTE MR-FHP-DISTANCE-CM ROUNDED =
041000             VECT-RESULT-SCALAR * 100.
041100 300-EXIT.
041200     EXIT.
041300
041400******************************************************************
041500* RULE 3 - SHOULDER ASYMMETRY.  Z-AXIS ONLY, NO VECTOR CALL
041600* NEEDED - A STRAIGHT ABSOLUTE DIFFERENCE TIMES 100.  NOT
041700* CLAMPED.
041800******************************************************************
041900 320-CALC-SHOULDER-ASYM.
041910***** RULE 3 DOESN'T NEED A VECTOR AT ALL - JUST THE DEPTH (Z)
041920***** DIFFERENCE BETWEEN THE TWO SHOULDER LANDMARKS.  FORCE IT
041930***** POSITIVE BELOW SINCE "ASYMMETRY" HAS NO SIDE TO IT.
042000     COMPUTE WS-SHOULDER-DIFF =
042100             KP-L-SHOULDER-Z - KP-R-SHOULDER-Z.
042200     IF WS-SHOULDER-DIFF < 0.0
042300         COMPUTE WS-SHOULDER-DIFF = WS-SHOULDER-DIFF * -1
042400     END-IF.
042500     COMPUTE MR-SHOULDER-ASYM-CM ROUNDED =
042600             WS-SHOULDER-DIFF * 100.
042700 320-EXIT.
042800     EXIT.
042900
043000******************************************************************
043100* RULE 4A - FHP SUB-SCORE, 0-10 SCALE.
043200******************************************************************
043300 400-CALC-FHP-SUBSCORE.
043310***** AT OR BELOW THE AGE-SCALED NORMAL-MAX, FHP CONTRIBUTES
043320***** NOTHING TO THE SUBSCORE.
043400     COMPUTE WS-FHP-NORMAL-MAX   = 5.0  * WS-AGE-FACTOR.
043500     COMPUTE WS-FHP-MODERATE-MAX = 15.0 * WS-AGE-FACTOR.
043600     IF MR-FHP-ANGLE <= WS-FHP-NORMAL-MAX
043700         MOVE 0.0 TO WS-FHP-SUBSCORE
043800     ELSE
043900         IF MR-FHP-ANGLE <= WS-FHP-MODERATE-MAX
044000             COMPUTE WS-FHP-SUBSCORE =
044100                 ((MR-FHP-ANGLE - WS-FHP-NORMAL-MAX) /
044200                  (WS-FHP-MODERATE-MAX - WS-FHP-NORMAL-MAX))
044300                      * 5.0
044400         ELSE
044410***** PAST THE MODERATE BAND, SCALE LINEARLY UP TO A HARD CAP OF
044420***** 20 DEGREES OF EXCESS - ANYTHING BEYOND THAT STILL ONLY
044430***** EARNS THE FULL 5.0 POINTS ADDED BELOW.
044500             COMPUTE WS-FHP-EXCESS =
044600                     MR-FHP-ANGLE - WS-FHP-MODERATE-MAX
044700             IF WS-FHP-EXCESS > 20.0
044800                 MOVE 20.0 TO WS-FHP-EXCESS
044900             END-IF
045000             COMPUTE WS-FHP-SUBSCORE =
045100                 5.0 + ((WS-FHP-EXCESS / 20.0) * 5.0)
045200         END-IF
045300     END-IF.
045400 400-EXIT.
045500     EXIT.
045600
045700******************************************************************
045800* RULE 4B - Q-ANGLE SUB-SCORE, 0-10 SCALE.
045900******************************************************************
046000 410-CALC-QANGLE-SUBSCORE.
046010***** MALE AND FEMALE SUBJECTS CARRY DIFFERENT NORMAL Q-ANGLE
046020***** BANDS, BOTH AGE-SCALED.  SUBJECT-IS-MALE IS THE 88-LEVEL
046030***** OVER SUBJECT-SEX IN THE SCANDATA COPYBOOK.
046100     COMPUTE WS-QANGLE-AVG =
046200             (MR-Q-ANGLE-LEFT + MR-Q-ANGLE-RIGHT) / 2.
046300     IF SUBJECT-IS-MALE
046400         COMPUTE WS-QA-NORMAL-MIN = 10.0 * WS-AGE-FACTOR
046500         COMPUTE WS-QA-NORMAL-MAX = 14.0 * WS-AGE-FACTOR
046600     ELSE
046700         COMPUTE WS-QA-NORMAL-MIN = 15.0 * WS-AGE-FACTOR
046800         COMPUTE WS-QA-NORMAL-MAX = 17.0 * WS-AGE-FACTOR
046900     END-IF.
047000
047010***** INSIDE THE BAND = NO PENALTY.  BELOW IT SCALES TO A CAP OF
047020***** 3.0 POINTS AT A 5-DEGREE DEFICIT; ABOVE IT SCALES TO THE
047030***** FULL 10.0 AT A 6-DEGREE EXCESS - THE TWO SIDES OF THE BAND
047040***** ARE DELIBERATELY NOT SYMMETRIC.
047100     IF WS-QANGLE-AVG >= WS-QA-NORMAL-MIN
047200        AND WS-QANGLE-AVG <= WS-QA-NORMAL-MAX
047300         MOVE 0.0 TO WS-QANGLE-SUBSCORE
047400     ELSE
047500         IF WS-QANGLE-AVG < WS-QA-NORMAL-MIN
047600             COMPUTE WS-QA-DEVIATION =
047700                     WS-QA-NORMAL-MIN - WS-QANGLE-AVG
047800             COMPUTE WS-QA-RATIO = WS-QA-DEVIATION / 5.0
047900             IF WS-QA-RATIO > 1.0
048000                 MOVE 1.0 TO WS-QA-RATIO
048100             END-IF
048200             COMPUTE WS-QANGLE-SUBSCORE = WS-QA-RATIO * 3.0
048300         ELSE
048400             COMPUTE WS-QA-DEVIATION =
048500                     WS-QANGLE-AVG - WS-QA-NORMAL-MAX
048600             IF WS-QA-DEVIATION > 6.0
048700                 MOVE 10.0 TO WS-QANGLE-SUBSCORE
048800             ELSE
048900                 COMPUTE WS-QANGLE-SUBSCORE =
049000                         (WS-QA-DEVIATION / 6.0) * 10.0
049100             END-IF
049200         END-IF
049300     END-IF.
049400 410-EXIT.
049500     EXIT.
049600
049700******************************************************************
049800* RULE 4C - SHOULDER SUB-SCORE, 0-10 SCALE.
049900******************************************************************
050000 420-CALC-SHOULDER-SUBSCORE.
050010***** NO AGE-FACTOR HERE - SHOULDER ASYMMETRY'S NORMAL BAND IS
050020***** FIXED AT 1.5 CM REGARDLESS OF SUBJECT-AGE.  SCALES TO 5.0
050030***** AT 3.0 CM, THEN ON UP TO THE FULL 10.0 AT 5.0 CM.
050100     IF MR-SHOULDER-ASYM-CM <= 1.5
050200         MOVE 0.0 TO WS-SHOULDER-SUBSCORE
050300     ELSE
050400         IF MR-SHOULDER-ASYM-CM <= 3.0
050500             COMPUTE WS-SHOULDER-SUBSCORE =
050600                 ((MR-SHOULDER-ASYM-CM - 1.5) / 1.5) * 5.0
050700         ELSE
050800             COMPUTE WS-SH-RATIO =
050900                     (MR-SHOULDER-ASYM-CM - 3.0) / 2.0
051000             IF WS-SH-RATIO > 1.0
051100                 MOVE 1.0 TO WS-SH-RATIO
051200             END-IF
051300             COMPUTE WS-SHOULDER-SUBSCORE =
051400                     5.0 + (WS-SH-RATIO * 5.0)
051500         END-IF
051600     END-IF.
051700 420-EXIT.
051800     EXIT.
051900
052000******************************************************************
052100* RULE 4 - GLOBAL POSTURE SCORE.  WEIGHTED AVERAGE OF THE THREE
052200* SUB-SCORES (FHP=3, Q-ANGLE=2, SHOULDER=1 OF 6), SCALED X10,
052300* CLAMPED 0..100.  CR-0133 MOVED THE CLAMP BEFORE THE ROUND.
052400******************************************************************
052500 430-CALC-GLOBAL-SCORE.
052510***** WEIGHTS ARE FHP=3, Q-ANGLE=2, SHOULDER=1 OF A 6-POINT
052520***** TOTAL, THEN SCALED X10 TO LAND ON A 0-100 SCALE.
052600     COMPUTE WS-TOTAL-SCORE =
052700             (WS-FHP-SUBSCORE      * 3) +
052800             (WS-QANGLE-SUBSCORE   * 2) +
052900             (WS-SHOULDER-SUBSCORE * 1).
053000     COMPUTE WS-GPS-RAW = (WS-TOTAL-SCORE / 6) * 10.
053100     IF WS-GPS-RAW < 0.0                                          CR-0133
053200         MOVE 0.0 TO WS-GPS-RAW
053300     END-IF.
053400     IF WS-GPS-RAW > 100.0                                        CR-0133
053500         MOVE 100.0 TO WS-GPS-RAW
053600     END-IF.
053700     COMPUTE MR-GLOBAL-POSTURE-SCORE ROUNDED = WS-GPS-RAW.
053800 430-EXIT.
053900     EXIT.
054000
054100******************************************************************
054200* RULE 5 - RISK LEVEL.  LOWER BRANCH INCLUSIVE ON BOTH CUTOFFS.
054300******************************************************************
054400 440-DERIVE-RISK-LEVEL.
054410***** BOTH CUTOFFS ARE INCLUSIVE ON THE LOWER BRANCH - A SCORE
054420***** OF EXACTLY 20.0 IS LOW, EXACTLY 50.0 IS MODERATE.  PSTRRCMD
054430***** TESTS MR-RISK-HIGH (THE 88-LEVEL OVER MR-RISK-LEVEL) TO
054440***** DRIVE RULE 6, CHECK 4.
054500     IF MR-GLOBAL-POSTURE-SCORE <= 20.0
054600         MOVE "LOW" TO MR-RISK-LEVEL
054700     ELSE
054800         IF MR-GLOBAL-POSTURE-SCORE <= 50.0
054900             MOVE "MODERATE" TO MR-RISK-LEVEL
055000         ELSE
055100             MOVE "HIGH" TO MR-RISK-LEVEL
055200         END-IF
055300     END-IF.
055400 440-EXIT.
055500     EXIT.
055600
055700******************************************************************
055800* BATCH FLOW STEP 8 - WRITE THE METRICS-RESULT RECORD TO THE
055900* INTERIM FILE FOR PSTRRCMD TO PICK UP.
056000******************************************************************
056100 700-WRITE-METRICS-REC.
056110***** MR-REC-TYPE "M" TAGS THE RECORD AS A METRICS LINE SO
056120***** PSTRRCMD CAN TELL IT APART FROM THE "R" RECOMMENDATION
056130***** LINES IT ADDS LATER, ONCE BOTH ARE MIXED TOGETHER IN
056140***** PSTROUT.
056200     MOVE "700-WRITE-METRICS-REC" TO PARA-NAME.
056300     MOVE "M" TO MR-REC-TYPE.
056400     WRITE METR-FILE-REC FROM POSTURE-METRICS-REC.
057000     ADD +1 TO RECORDS-WRITTEN.
057100 700-EXIT.
057200     EXIT.
057300
057400 800-CLOSE-FILES.
057410***** SHARED BY BOTH THE NORMAL AND ABEND EXITS BELOW, SO FILES
057420***** GET CLOSED NO MATTER WHICH WAY THE JOB ENDS.
057500     MOVE "800-CLOSE-FILES" TO PARA-NAME.
057600     CLOSE SCANFILE, METRFILE, SYSOUT.
057700 800-EXIT.
057800     EXIT.
057900
058000 900-CLEANUP.
058010***** NORMAL END OF JOB - CLOSE UP AND REPORT THE SESSION/RECORD
058020***** COUNTS TO THE OPERATOR LOG.
058100     MOVE "900-CLEANUP" TO PARA-NAME.
058200     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
058300     DISPLAY "** SCAN SESSIONS READ **".
058400     DISPLAY RECORDS-READ.
058500     DISPLAY "** METRICS RECORDS WRITTEN **".
058600     DISPLAY RECORDS-WRITTEN.
058700     DISPLAY "******** NORMAL END OF JOB PSTRCALC ********".
058800 900-EXIT.
058900     EXIT.
059000
059100 1000-ABEND-RTN.
059110***** COMMON ABEND EXIT - ANY PARAGRAPH THAT GOES TO 1000 HAS
059120***** ALREADY MOVED ITS OWN PARA-NAME AND ABEND-REASON BEFORE
059130***** ARRIVING HERE.  DUMP THE ABEND RECORD TO SYSOUT, CLOSE
059140***** WHAT'S OPEN, AND FAIL THE JOB WITH A NONZERO RETURN-CODE.
059200     WRITE SYSOUT-REC FROM ABEND-REC.
059300     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
059400     DISPLAY "*** ABNORMAL END OF JOB-PSTRCALC ***" UPON
059500         CONSOLE.
059600     MOVE +16 TO RETURN-CODE.
059700     STOP RUN.
