000100******************************************************************
000200* COPYBOOK ABENDREC
000300* STANDARD SHOP ABEND-TRACE RECORD.  EVERY BATCH PROGRAM MOVES
000400* ITS CURRENT PARAGRAPH NAME TO PARA-NAME AS IT ENTERS EACH
000500* PARAGRAPH SO THAT IF 1000-ABEND-RTN FIRES, THE SYSOUT LISTING
000600* SHOWS WHERE THE JOB WAS WHEN IT WENT DOWN.  SIZED TO FIT THE
000700* 130-BYTE SYSOUT LINE USED ACROSS THIS APPLICATION.
000800******************************************************************
000900 01  ABEND-REC.
001000     05  PARA-NAME                PIC X(30).
001100     05  ABEND-REASON             PIC X(60).
001200     05  EXPECTED-VAL             PIC X(20).
001300     05  ACTUAL-VAL                PIC X(20).
