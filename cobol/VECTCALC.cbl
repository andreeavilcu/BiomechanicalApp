000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VECTCALC.
000400 AUTHOR. R. T. HANLON.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/02/87.
000700 DATE-COMPILED. 02/02/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM IS THE SHOP'S 3-D VECTOR-MATH UTILITY.
001400*          IT IS CALLED BY PSTRCALC ONCE PER VECTOR OPERATION
001500*          NEEDED TO WORK OUT A POSTURE METRIC FROM A PAIR OF
001600*          BODY-LANDMARK COORDINATES.
001700*
001800*          THIS COMPILER HAS NO SQRT OR ACOS VERB OR INTRINSIC
001900*          FUNCTION, SO MAGNITUDE USES A NEWTON-RAPHSON SQUARE
002000*          ROOT ITERATION AND ANGLE-DEGREES USES A NEWTON-RAPHSON
002100*          SOLVE AGAINST A TAYLOR-SERIES SINE/COSINE.  BOTH ARE
002200*          RUN A FIXED NUMBER OF PASSES - NO CONVERGENCE TEST IS
002300*          NEEDED GIVEN THE INPUT RANGES THIS SHOP SEES.
002400*
002500*          VECT-FUNC-CODE SELECTS THE OPERATION -
002600*              VF = VECTOR FROM TWO POINTS (POINT-B - POINT-A)
002700*              AD = ANGLE IN DEGREES BETWEEN TWO VECTORS
002800*              HD = HORIZONTAL (X-Y PLANE) DISTANCE, TWO POINTS
002900*              AV = ANGLE OF A VECTOR FROM THE WORLD-UP AXIS
003000*
003100******************************************************************
003200* CHANGE LOG
003300******************************************************************
003400* 02/02/87 RTH  INIT     ORIGINAL PROGRAM - VF/AD FUNCTIONS ONLY,
003500*                        SUPPORTING THE TWO Q-ANGLE CALCULATIONS.
003600* 03/01/87 RTH  CR-0004  ADDED HD AND AV FUNCTIONS FOR THE
003700*                        FORWARD-HEAD-POSTURE CALCULATION.
003800* 05/19/87 RTH  CR-0009  NEWTON SQRT WAS DIVERGING ON A ZERO
003900*                        INPUT - ADDED THE ZERO GUARD IN
004000*                        900-CALC-SQRT.
004100* 11/02/88 JKL  CR-0033  DOT PRODUCT CLAMP WAS LETTING VALUES OF
004200*                        1.000001 THROUGH ON BACK-TO-BACK LANDMARK
004300*                        READS - TIGHTENED THE CLAMP IN
004400*                        500-ANGLE-DEGREES.
004500* 07/14/90 JKL  CR-0051  INCREASED THE COSINE/SINE SERIES FROM 5
004600*                        TERMS TO 7 - ANGLES NEAR 180 DEGREES
004700*                        WERE OFF BY MORE THAN A HALF DEGREE.
004800* 02/08/91 RTH  CR-0062  ADDED THE VECT-TRACE-SW UPSI SWITCH AND
004900*                        THE DUMP-VIEW REDEFINES SO WE COULD
005000*                        DISPLAY THE WORK AREAS WITHOUT UNPACKING
005100*                        THEM BY HAND AT THE CONSOLE.
005200* 12/29/98 LMK  Y2K-011  REVIEWED FOR CENTURY ISSUES - THIS
005300*                        PROGRAM CARRIES NO DATE FIELDS, NO
005400*                        CHANGE REQUIRED.
005500* 08/03/01 LMK  CR-0091  RAISED THE NEWTON-RAPHSON ITERATION
005600*                        COUNTS (SQRT 15 TO 25, ACOS 25 TO 40)
005700*                        AFTER AUDIT FOUND BORDERLINE ROUNDING ON
005800*                        NEAR-STRAIGHT-LEG SCANS.
005900* 04/17/04 PDQ  CR-0108  ADDED NORMALIZE ZERO-VECTOR GUARD NOTE TO
006000*                        300-NORMALIZE-VECTOR (SEE REMARKS).
006100******************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800     UPSI-0 IS VECT-TRACE-SW.
006810***** OPERATOR SWITCH - WHEN ON, 910/960 BELOW DISPLAY A DUMP
006820***** VIEW OF THE SQRT/NEWTON WORK AREA ON EVERY ITERATION PASS,
006830***** FOR HAND-TRACING A SUSPECT CALL FROM THE CONSOLE.
006900
007000 DATA DIVISION.
007100 WORKING-STORAGE SECTION.
007200
007210***** WS-PI AND WS-RAD-TO-DEG ARE USED THROUGHOUT 950-970 TO MOVE
007220***** BETWEEN THE RADIANS THE TAYLOR SERIES WANTS AND THE DEGREES
007230***** THE CALLER WANTS BACK.  WS-DEG-TO-RAD IS CARRIED FOR
007240***** SYMMETRY BUT THIS PROGRAM ONLY EVER CONVERTS RADIANS-TO-
007250***** DEGREES, NEVER THE OTHER WAY, SINCE ALL ANGLE INPUTS ARRIVE
007260***** AS VECTORS, NOT AS DEGREE FIGURES.
007300 01  WS-CONSTANTS.
007400     05  WS-DEG-TO-RAD            PIC S9V9(9) COMP-3
007500                                     VALUE 0.017453293.
007600     05  WS-RAD-TO-DEG            PIC S9(3)V9(9) COMP-3
007700                                     VALUE 57.295779513.
007800     05  WS-PI                    PIC S9V9(9) COMP-3
007900                                     VALUE 3.141592654.
008000
008100****** RECIPROCAL FACTORIALS FOR THE COSINE/SINE SERIES - THIS
008200****** COMPILER HAS NO SQRT/ACOS/SIN/COS SO THE SHOP'S NUMERICAL
008300****** METHODS STANDARD (SEE LIBRARY MANUAL SECTION 4) SAYS TO
008400****** HARD-CODE THE RECIPROCAL FACTORIALS RATHER THAN COMPUTE
008500****** THEM EACH CALL.
008600 01  WS-SERIES-CONSTANTS.
008700     05  WS-RF-02                 PIC S9V9(9) COMP-3
008800                                     VALUE 0.5.
008900     05  WS-RF-04                 PIC S9V9(9) COMP-3
009000                                     VALUE 0.041666667.
009100     05  WS-RF-06                 PIC S9V9(9) COMP-3
009200                                     VALUE 0.001388889.
009300     05  WS-RF-08                 PIC S9V9(9) COMP-3
009400                                     VALUE 0.0000248.
009500     05  WS-RF-10                 PIC S9V9(9) COMP-3
009600                                     VALUE 0.000000276.
009700     05  WS-RF-12                 PIC S9V9(9) COMP-3
009800                                     VALUE 0.000000002.
009900     05  WS-RF-03                 PIC S9V9(9) COMP-3
010000                                     VALUE 0.166666667.
010100     05  WS-RF-05                 PIC S9V9(9) COMP-3
010200                                     VALUE 0.008333333.
010300     05  WS-RF-07                 PIC S9V9(9) COMP-3
010400                                     VALUE 0.000198413.
010500     05  WS-RF-09                 PIC S9V9(9) COMP-3
010600                                     VALUE 0.000002756.
010700     05  WS-RF-11                 PIC S9V9(9) COMP-3
010800                                     VALUE 0.000000025.
010900     05  WS-RF-13                 PIC S9V9(9) COMP-3
011000                                     VALUE 0.0000000002.
011100
011110***** WS-POINT-A-WORK/WS-POINT-B-WORK ARE HELD AS A PAIR SO A
011120***** FUTURE FUNC-CODE THAT NEEDS THE RAW POINTS (RATHER THAN A
011130***** VECTOR BETWEEN THEM) CAN BE ADDED WITHOUT A NEW WORKING-
011140***** STORAGE GROUP - SEE WS-VECTOR-WORK/WS-VECTOR-2-WORK BELOW
011150***** FOR THE GROUPS THE CURRENT FUNC-CODES ACTUALLY USE.
011200 01  WS-POINT-A-WORK.
011300     05  WS-PA-X                  PIC S9(4)V9(9) COMP-3.
011400     05  WS-PA-Y                  PIC S9(4)V9(9) COMP-3.
011500     05  WS-PA-Z                  PIC S9(4)V9(9) COMP-3.
011600
011700 01  WS-POINT-B-WORK.
011800     05  WS-PB-X                  PIC S9(4)V9(9) COMP-3.
011900     05  WS-PB-Y                  PIC S9(4)V9(9) COMP-3.
012000     05  WS-PB-Z                  PIC S9(4)V9(9) COMP-3.
012100
012110***** WS-VECTOR-WORK/WS-VECTOR-2-WORK HOLD THE TWO OPERAND
012120***** VECTORS FOR WHICHEVER PARAGRAPH IS CURRENTLY RUNNING -
012130***** 200/210 MEASURE THEIR LENGTH, 300 NORMALIZES THEM, 400
012140***** DOTS THE NORMALIZED FORMS.
012200 01  WS-VECTOR-WORK.
012300     05  WS-VEC-X                 PIC S9(4)V9(9) COMP-3.
012400     05  WS-VEC-Y                 PIC S9(4)V9(9) COMP-3.
012500     05  WS-VEC-Z                 PIC S9(4)V9(9) COMP-3.
012600
012700 01  WS-VECTOR-2-WORK.
012800     05  WS-VEC2-X                PIC S9(4)V9(9) COMP-3.
012900     05  WS-VEC2-Y                PIC S9(4)V9(9) COMP-3.
013000     05  WS-VEC2-Z                PIC S9(4)V9(9) COMP-3.
013100
013110***** UNIT-LENGTH (NORMALIZED) FORMS OF THE TWO VECTORS ABOVE,
013120***** BUILT BY 300-NORMALIZE-VECTOR, CONSUMED BY 400-DOT-PRODUCT.
013200 01  WS-NORMAL-1-WORK.
013300     05  WS-NRM1-X                PIC S9V9(9) COMP-3.
013400     05  WS-NRM1-Y                PIC S9V9(9) COMP-3.
013500     05  WS-NRM1-Z                PIC S9V9(9) COMP-3.
013600
013700 01  WS-NORMAL-2-WORK.
013800     05  WS-NRM2-X                PIC S9V9(9) COMP-3.
013900     05  WS-NRM2-Y                PIC S9V9(9) COMP-3.
014000     05  WS-NRM2-Z                PIC S9V9(9) COMP-3.
014100
014110***** WORK AREA FOR THE NEWTON-RAPHSON SQUARE ROOT IN 900/910 -
014120***** INPUT IS THE RADICAND, ESTIMATE IS REFINED IN PLACE EACH
014130***** PASS, ITER COUNTS THE PASS NUMBER FOR THE PERFORM VARYING
014140***** IN 900.  THE DUMP-VIEW REDEFINE BELOW LETS 910 DISPLAY ALL
014150***** THREE FIELDS AS ONE ALPHANUMERIC STRING WHEN TRACING.
014200 01  WS-SQRT-WORK-AREA.
014300     05  WS-SQRT-INPUT            PIC S9(4)V9(9) COMP-3.
014400     05  WS-SQRT-ESTIMATE         PIC S9(4)V9(9) COMP-3.
014500     05  WS-SQRT-ITER             PIC S9(4) COMP.
014600 01  WS-SQRT-DUMP-VIEW REDEFINES WS-SQRT-WORK-AREA.
014700     05  WS-SQRT-DUMP             PIC X(16).
014800
014810***** WORK AREA FOR THE TAYLOR-SERIES COSINE/SINE IN 970 - ANGLE
014820***** IN, RADIANS; THE TWO RESULTS OUT ARE WHAT 960 NEEDS FOR ITS
014830***** NEWTON STEP.
014900 01  WS-TRIG-WORK-AREA.
015000     05  WS-TRIG-ANGLE-RAD        PIC S9(4)V9(9) COMP-3.
015100     05  WS-COS-RESULT            PIC S9V9(9) COMP-3.
015200     05  WS-SIN-RESULT            PIC S9V9(9) COMP-3.
015300 01  WS-TRIG-DUMP-VIEW REDEFINES WS-TRIG-WORK-AREA.
015400     05  WS-TRIG-DUMP             PIC X(19).
015500
015510***** WORK AREA FOR THE NEWTON-RAPHSON ARCCOSINE SOLVE IN 950/960
015520***** - THETA IS THE CURRENT ANGLE GUESS IN RADIANS, REFINED BY
015530***** DELTA EACH PASS UNTIL ITER RUNS OUT.
015600 01  WS-NEWTON-WORK-AREA.
015700     05  WS-NEWTON-THETA          PIC S9(4)V9(9) COMP-3.
015800     05  WS-NEWTON-DELTA          PIC S9(4)V9(9) COMP-3.
015900     05  WS-NEWTON-ITER           PIC S9(4) COMP.
016000 01  WS-NEWTON-DUMP-VIEW REDEFINES WS-NEWTON-WORK-AREA.
016100     05  WS-NEWTON-DUMP           PIC X(16).
016200
016210***** STANDALONE SCALARS - NOT GROUPED SINCE EACH IS SET AND
016220***** CONSUMED WITHIN A SINGLE PARAGRAPH, NEVER CARRIED ACROSS
016230***** A CALL BOUNDARY THE WAY THE GROUPS ABOVE ARE.
016300 77  WS-DOT-PRODUCT               PIC S9V9(9) COMP-3.
016400 77  WS-MAGNITUDE-1               PIC S9(4)V9(9) COMP-3.
016500 77  WS-MAGNITUDE-2               PIC S9(4)V9(9) COMP-3.
016600 77  WS-SUM-OF-SQUARES            PIC S9(9)V9(9) COMP-3.
016700
016800 LINKAGE SECTION.
016810***** VECT-CALC-REC IS REPEATED VERBATIM IN EVERY CALLER'S
016820***** WORKING-STORAGE (PSTRCALC) - THE SAME 01-LEVEL LAYOUT AT
016830***** BOTH ENDS OF THE CALL, THE SHOP'S USUAL WAY OF PASSING A
016840***** PARAMETER BLOCK TO A SUBPROGRAM WITHOUT A COPYBOOK.
016900 01  VECT-CALC-REC.
017000     05  VECT-FUNC-CODE           PIC X(2).
017100         88  VECT-VECTOR-FROM-PTS VALUE "VF".
017200         88  VECT-ANGLE-DEGREES   VALUE "AD".
017300         88  VECT-HORIZ-DISTANCE  VALUE "HD".
017400         88  VECT-ANGLE-VERTICAL  VALUE "AV".
017500     05  VECT-POINT-A.
017600         10  VECT-POINT-A-X       PIC S9(4)V9(4).
017700         10  VECT-POINT-A-Y       PIC S9(4)V9(4).
017800         10  VECT-POINT-A-Z       PIC S9(4)V9(4).
017900     05  VECT-POINT-B.
018000         10  VECT-POINT-B-X       PIC S9(4)V9(4).
018100         10  VECT-POINT-B-Y       PIC S9(4)V9(4).
018200         10  VECT-POINT-B-Z       PIC S9(4)V9(4).
018300     05  VECT-RESULT-VECTOR.
018400         10  VECT-RESULT-X        PIC S9(4)V9(9).
018500         10  VECT-RESULT-Y        PIC S9(4)V9(9).
018600         10  VECT-RESULT-Z        PIC S9(4)V9(9).
018700     05  VECT-RESULT-SCALAR       PIC S9(4)V9(9).
018800 77  VECT-RETURN-CODE             PIC S9(4) COMP.
018900
019000 PROCEDURE DIVISION USING VECT-CALC-REC, VECT-RETURN-CODE.
019100
019200 000-MAIN-LOGIC.
019210***** DISPATCH OFF VECT-FUNC-CODE'S 88-LEVELS.  A FUNC-CODE THIS
019220***** EVALUATE DOESN'T RECOGNIZE FALLS TO WHEN OTHER AND COMES
019230***** BACK WITH +99 - THE CALLER (PSTRCALC, CR-0147) TREATS THAT
019240***** AS AN ABEND RATHER THAN GUESSING AT AN ANSWER.
019300     MOVE ZERO TO VECT-RETURN-CODE.
019400     EVALUATE TRUE
019500         WHEN VECT-VECTOR-FROM-PTS
019600             PERFORM 100-VECTOR-FROM-POINTS THRU 100-EXIT
019700         WHEN VECT-ANGLE-DEGREES
019800             PERFORM 500-ANGLE-DEGREES THRU 500-EXIT
019900         WHEN VECT-HORIZ-DISTANCE
020000             PERFORM 600-HORIZ-DISTANCE THRU 600-EXIT
020100         WHEN VECT-ANGLE-VERTICAL
020200             PERFORM 700-ANGLE-FROM-VERTICAL THRU 700-EXIT
020300         WHEN OTHER
020400             MOVE +99 TO VECT-RETURN-CODE
020500     END-EVALUATE.
020600     GOBACK.
020700
020800******************************************************************
020900* VECTOR-FROM-POINTS(A,B) = (B.X-A.X, B.Y-A.Y, B.Z-A.Z)
021000******************************************************************
021100 100-VECTOR-FROM-POINTS.
021200     COMPUTE VECT-RESULT-X =
021300             VECT-POINT-B-X - VECT-POINT-A-X.
021400     COMPUTE VECT-RESULT-Y =
021500             VECT-POINT-B-Y - VECT-POINT-A-Y.
021600     COMPUTE VECT-RESULT-Z =
021700             VECT-POINT-B-Z - VECT-POINT-A-Z.
021800 100-EXIT.
021900     EXIT.
022000
022100******************************************************************
022200* MAGNITUDE(V) = SQRT(V.X**2 + V.Y**2 + V.Z**2), GIVEN V IN
022300* WS-VECTOR-WORK.  RESULT RETURNED IN WS-MAGNITUDE-1.
022400******************************************************************
022500 200-MAGNITUDE-OF-VECTOR-1.
022600     COMPUTE WS-SUM-OF-SQUARES =
022700             (WS-VEC-X ** 2) + (WS-VEC-Y ** 2) + (WS-VEC-Z ** 2).
022800     MOVE WS-SUM-OF-SQUARES TO WS-SQRT-INPUT.
022900     PERFORM 900-CALC-SQRT THRU 900-EXIT.
023000     MOVE WS-SQRT-ESTIMATE TO WS-MAGNITUDE-1.
023100 200-EXIT.
023200     EXIT.
023300
023400 210-MAGNITUDE-OF-VECTOR-2.
023500     COMPUTE WS-SUM-OF-SQUARES =
023600           (WS-VEC2-X ** 2) + (WS-VEC2-Y ** 2) + (WS-VEC2-Z ** 2).
023700     MOVE WS-SUM-OF-SQUARES TO WS-SQRT-INPUT.
023800     PERFORM 900-CALC-SQRT THRU 900-EXIT.
023900     MOVE WS-SQRT-ESTIMATE TO WS-MAGNITUDE-2.
024000 210-EXIT.
024100     EXIT.
024200
024300******************************************************************
024400* NORMALIZE(V) = (V.X/MAG, V.Y/MAG, V.Z/MAG), OR (0,0,0) IF
024500* MAG = 0.  NORMALIZES WS-VECTOR-WORK INTO WS-NORMAL-1-WORK AND
024600* WS-VECTOR-2-WORK INTO WS-NORMAL-2-WORK.
024700******************************************************************
024800 300-NORMALIZE-VECTOR.
024900     PERFORM 200-MAGNITUDE-OF-VECTOR-1 THRU 200-EXIT.
025000     IF WS-MAGNITUDE-1 = ZERO
025100****** CR-0108 - A ZERO-LENGTH VECTOR HAS NO DIRECTION, SO WE
025200****** RETURN (0,0,0) RATHER THAN DIVIDE BY ZERO.
025300         MOVE ZERO TO WS-NRM1-X WS-NRM1-Y WS-NRM1-Z
025400     ELSE
025500         COMPUTE WS-NRM1-X = WS-VEC-X / WS-MAGNITUDE-1
025600         COMPUTE WS-NRM1-Y = WS-VEC-Y / WS-MAGNITUDE-1
025700         COMPUTE WS-NRM1-Z = WS-VEC-Z / WS-MAGNITUDE-1
025800     END-IF.
025900
026000     PERFORM 210-MAGNITUDE-OF-VECTOR-2 THRU 210-EXIT.
026100     IF WS-MAGNITUDE-2 = ZERO
026200         MOVE ZERO TO WS-NRM2-X WS-NRM2-Y WS-NRM2-Z
026300     ELSE
026400         COMPUTE WS-NRM2-X = WS-VEC2-X / WS-MAGNITUDE-2
026500         COMPUTE WS-NRM2-Y = WS-VEC2-Y / WS-MAGNITUDE-2
026600         COMPUTE WS-NRM2-Z = WS-VEC2-Z / WS-MAGNITUDE-2
026700     END-IF.
026800 300-EXIT.
026900     EXIT.
027000
027100******************************************************************
027200* DOT(V1,V2) = V1.X*V2.X + V1.Y*V2.Y + V1.Z*V2.Z, ON THE
027300* NORMALIZED VECTORS BUILT BY 300-NORMALIZE-VECTOR.
027400******************************************************************
027500 400-DOT-PRODUCT.
027600     COMPUTE WS-DOT-PRODUCT =
027700             (WS-NRM1-X * WS-NRM2-X) +
027800             (WS-NRM1-Y * WS-NRM2-Y) +
027900             (WS-NRM1-Z * WS-NRM2-Z).
028000 400-EXIT.
028100     EXIT.
028200
028300******************************************************************
028400* ANGLE-DEGREES(V1,V2): NORMALIZE BOTH, DOT, CLAMP TO -1..1,
028500* THEN DEGREES(ACOS(CLAMPED DOT)).  INPUTS ARE VECT-POINT-A AND
028600* VECT-POINT-B, TREATED HERE AS THE TWO VECTORS TO COMPARE (NOT
028700* AS POSITIONS) - THE CALLER HAS ALREADY RUN VF TWICE TO BUILD
028800* THEM.  RESULT RETURNED IN VECT-RESULT-SCALAR.
028900******************************************************************
029000 500-ANGLE-DEGREES.
029100     MOVE VECT-POINT-A-X TO WS-VEC-X.
029200     MOVE VECT-POINT-A-Y TO WS-VEC-Y.
029300     MOVE VECT-POINT-A-Z TO WS-VEC-Z.
029400     MOVE VECT-POINT-B-X TO WS-VEC2-X.
029500     MOVE VECT-POINT-B-Y TO WS-VEC2-Y.
029600     MOVE VECT-POINT-B-Z TO WS-VEC2-Z.
029700
029800     PERFORM 300-NORMALIZE-VECTOR THRU 300-EXIT.
029900     PERFORM 400-DOT-PRODUCT THRU 400-EXIT.
030000
030100****** CR-0033 - CLAMP THE DOT PRODUCT BEFORE TAKING THE ARC-
030200****** COSINE - FLOATING OVERSHOOT CAN PUSH IT JUST PAST 1.0.
030300     IF WS-DOT-PRODUCT > 1.0
030400         MOVE 1.0 TO WS-DOT-PRODUCT
030500     END-IF.
030600     IF WS-DOT-PRODUCT < -1.0
030700         MOVE -1.0 TO WS-DOT-PRODUCT
030800     END-IF.
030900
031000     PERFORM 950-CALC-ARCCOS-DEGREES THRU 950-EXIT.
031100     MOVE WS-NEWTON-THETA TO VECT-RESULT-SCALAR.
031200 500-EXIT.
031300     EXIT.
031400
031500******************************************************************
031600* HORIZONTAL-DISTANCE(A,B) = SQRT((A.X-B.X)**2 + (A.Y-B.Y)**2),
031700* THE Z AXIS IS IGNORED.  RESULT RETURNED IN VECT-RESULT-SCALAR.
031800******************************************************************
031900 600-HORIZ-DISTANCE.
032000     COMPUTE WS-SUM-OF-SQUARES =
032100            ((VECT-POINT-A-X - VECT-POINT-B-X) ** 2) +
032200            ((VECT-POINT-A-Y - VECT-POINT-B-Y) ** 2).
032300     MOVE WS-SUM-OF-SQUARES TO WS-SQRT-INPUT.
032400     PERFORM 900-CALC-SQRT THRU 900-EXIT.
032500     MOVE WS-SQRT-ESTIMATE TO VECT-RESULT-SCALAR.
032600 600-EXIT.
032700     EXIT.
032800
032900******************************************************************
033000* ANGLE-FROM-VERTICAL(V) = ANGLE-DEGREES(V, (0,0,1)), THE WORLD
033100* "UP" UNIT VECTOR ON THE Z AXIS.  VECT-POINT-A CARRIES V ON
033200* ENTRY; WORLD-UP IS SUBSTITUTED AS VECT-POINT-B HERE.
033300******************************************************************
033400 700-ANGLE-FROM-VERTICAL.
033500     MOVE ZERO TO VECT-POINT-B-X.
033600     MOVE ZERO TO VECT-POINT-B-Y.
033700     MOVE 1.0  TO VECT-POINT-B-Z.
033800     PERFORM 500-ANGLE-DEGREES THRU 500-EXIT.
033900 700-EXIT.
034000     EXIT.
034100
034200******************************************************************
034300* NEWTON-RAPHSON SQUARE ROOT OF WS-SQRT-INPUT, RESULT LEFT IN
034400* WS-SQRT-ESTIMATE.  CR-0091 RAISED THIS TO 25 PASSES.
034500******************************************************************
034600 900-CALC-SQRT.
034700     IF WS-SQRT-INPUT <= ZERO
034800****** CR-0009 - A ZERO OR NEGATIVE RADICAND HAS NO REAL ROOT
034900****** WE CARE ABOUT HERE - RETURN ZERO RATHER THAN DIVERGE.
035000         MOVE ZERO TO WS-SQRT-ESTIMATE
035100         GO TO 900-EXIT
035200     END-IF.
035210***** SEED THE ITERATION WITH THE MIDPOINT OF 1 AND THE RADICAND
035220***** - A CRUDE GUESS, BUT NEWTON'S METHOD CORRECTS A BAD SEED
035230***** FAST AND THE INPUT RANGES HERE (METRE-SCALE VECTOR
035240***** COMPONENTS, SO RADICANDS WELL UNDER 100) NEVER NEED MORE
035250***** THAN THE 25 PASSES BELOW TO SETTLE.
035300     COMPUTE WS-SQRT-ESTIMATE = (WS-SQRT-INPUT + 1) / 2.
035310***** EACH PASS THROUGH 910 HALVES THE ERROR IN THE ESTIMATE
035320***** (ROUGHLY - NEWTON'S METHOD CONVERGES QUADRATICALLY ONCE
035330***** CLOSE), SO 25 FIXED PASSES IS GENEROUS HEADROOM RATHER THAN
035340***** A TUNED MINIMUM - THERE IS NO CONVERGENCE TEST, JUST A
035350***** FIXED COUNT, PER THE SHOP'S NUMERICAL METHODS STANDARD.
035400     PERFORM 910-SQRT-ITERATE THRU 910-EXIT
035500         VARYING WS-SQRT-ITER FROM 1 BY 1 UNTIL WS-SQRT-ITER > 25.CR-0091
035600 900-EXIT.
035700     EXIT.
035800
035900 910-SQRT-ITERATE.
035910***** ONE NEWTON-RAPHSON STEP FOR F(X) = X**2 - N, WHOSE ROOT IS
035920***** SQRT(N).  THE STANDARD UPDATE X' = X - F(X)/F'(X) REDUCES
035930***** ALGEBRAICALLY TO THE AVERAGE-OF-TWO-ESTIMATES FORM BELOW:
035940***** X' = (X + N/X) / 2 - THE SAME "BABYLONIAN METHOD" FORM
035950***** TAUGHT IN THE SHOP'S NUMERICAL METHODS MANUAL.
036000     IF VECT-TRACE-SW
036100         DISPLAY "VECTCALC SQRT DUMP " WS-SQRT-DUMP
036200     END-IF.
036300     COMPUTE WS-SQRT-ESTIMATE ROUNDED =
036400         (WS-SQRT-ESTIMATE + (WS-SQRT-INPUT / WS-SQRT-ESTIMATE))
036500             / 2.
036600 910-EXIT.
036700     EXIT.
036800
036900******************************************************************
037000* ARCCOSINE IN DEGREES OF WS-DOT-PRODUCT ( -1..1 ), VIA NEWTON-
037100* RAPHSON AGAINST A TAYLOR-SERIES COSINE/SINE.  RESULT LEFT IN
037200* WS-NEWTON-THETA, ALREADY CONVERTED TO DEGREES.  CR-0091 RAISED
037300* THIS TO 40 PASSES.
037400******************************************************************
037500 950-CALC-ARCCOS-DEGREES.
037510***** THE TWO DOMAIN ENDS ARE HANDLED AS SPECIAL CASES BECAUSE
037520***** 960'S NEWTON STEP BELOW DIVIDES BY SIN(THETA), WHICH IS
037530***** ZERO AT THETA = 0 AND THETA = PI - EXACTLY THE ANSWERS
037540***** ACOS(1) AND ACOS(-1) PRODUCE.
037600     IF WS-DOT-PRODUCT >= 1.0
037700         MOVE ZERO TO WS-NEWTON-THETA
037800         GO TO 950-EXIT
037900     END-IF.
038000     IF WS-DOT-PRODUCT <= -1.0
038100         MOVE WS-PI TO WS-NEWTON-THETA
038200         COMPUTE WS-NEWTON-THETA = WS-NEWTON-THETA * WS-RAD-TO-DEG
038300         GO TO 950-EXIT
038400     END-IF.
038500
038600****** INITIAL GUESS - ACOS(X) IS APPROXIMATELY (1-X)*(PI/2)
038700****** OVER THE WHOLE DOMAIN, GOOD ENOUGH TO SEED NEWTON.
038800     COMPUTE WS-NEWTON-THETA =
038900             (1 - WS-DOT-PRODUCT) * (WS-PI / 2).
039000
039010***** SOLVE COS(THETA) = WS-DOT-PRODUCT FOR THETA BY NEWTON-
039020***** RAPHSON ON G(THETA) = COS(THETA) - WS-DOT-PRODUCT, WHOSE
039030***** DERIVATIVE IS -SIN(THETA).  THE UPDATE THETA' = THETA -
039040***** G(THETA)/G'(THETA) IS WHAT 960-NEWTON-ITERATE COMPUTES EACH
039050***** PASS BELOW.  40 FIXED PASSES (CR-0091) - AGAIN NO
039060***** CONVERGENCE TEST, JUST A GENEROUS FIXED COUNT.
039100     PERFORM 960-NEWTON-ITERATE THRU 960-EXIT
039200         VARYING WS-NEWTON-ITER FROM 1 BY 1                       CR-0091
039300             UNTIL WS-NEWTON-ITER > 40.
039400
039500     COMPUTE WS-NEWTON-THETA = WS-NEWTON-THETA * WS-RAD-TO-DEG.
039600 950-EXIT.
039700     EXIT.
039800
039900 960-NEWTON-ITERATE.
039910***** REFRESH THE COSINE/SINE OF THE CURRENT THETA GUESS VIA THE
039920***** TAYLOR SERIES IN 970, THEN TAKE ONE NEWTON STEP AGAINST
039930***** THEM.
040000     IF VECT-TRACE-SW
040100         DISPLAY "VECTCALC NEWTON DUMP " WS-NEWTON-DUMP
040200     END-IF.
040300     MOVE WS-NEWTON-THETA TO WS-TRIG-ANGLE-RAD.
040400     PERFORM 970-COS-SIN-SERIES THRU 970-EXIT.
040500
040600****** GUARD AGAINST A NEAR-ZERO SLOPE AT THE DOMAIN ENDS -
040700****** WITHOUT IT A STRAY PASS CAN DIVIDE BY A TINY SINE.
040800     IF WS-SIN-RESULT < 0.0000001 AND WS-SIN-RESULT > -0.0000001
040900         GO TO 960-EXIT
041000     END-IF.
041100
041110***** G(THETA)/G'(THETA) = (COS(THETA)-TARGET) / (-(-SIN(THETA)))
041120***** = (COS(THETA)-TARGET)/SIN(THETA) - THE SIGN FLIP FROM
041130***** G'(THETA) = -SIN(THETA) IS ALREADY FOLDED INTO THE DIVIDE
041140***** BELOW, SO THIS LINE IS THE WHOLE NEWTON STEP IN ONE
041150***** COMPUTE.
041200     COMPUTE WS-NEWTON-DELTA =
041300             (WS-COS-RESULT - WS-DOT-PRODUCT) / WS-SIN-RESULT.
041400     COMPUTE WS-NEWTON-THETA = WS-NEWTON-THETA + WS-NEWTON-DELTA.
041500 960-EXIT.
041600     EXIT.
041700
041800******************************************************************
041900* TAYLOR-SERIES COSINE AND SINE OF WS-TRIG-ANGLE-RAD (RADIANS).
042000* CR-0051 RAISED THIS FROM 5 TERMS TO 7 FOR ACCURACY OUT TO PI.
042100******************************************************************
042200 970-COS-SIN-SERIES.
042210***** MACLAURIN EXPANSION OF COSINE - COS(X) = SUM OVER K OF
042220***** (-1)**K * X**(2K) / (2K)! .  WS-RF-02/04/06/08/10/12 ARE
042230***** THE RECIPROCAL FACTORIALS 1/2!, 1/4!, 1/6!, 1/8!, 1/10!,
042240***** 1/12! FROM WS-SERIES-CONSTANTS, SO EACH TERM BELOW IS JUST
042250***** X**(2K) TIMES ITS PRE-COMPUTED 1/(2K)! - CR-0051 CARRIED
042260***** THE SERIES OUT TO THE 12TH POWER (7 TERMS) SO THE ERROR
042270***** STAYS UNDER A HALF DEGREE ALL THE WAY OUT TO X = PI.
042300     COMPUTE WS-COS-RESULT =
042400           1
042500         - (WS-TRIG-ANGLE-RAD ** 2  * WS-RF-02)
042600         + (WS-TRIG-ANGLE-RAD ** 4  * WS-RF-04)
042700         - (WS-TRIG-ANGLE-RAD ** 6  * WS-RF-06)
042800         + (WS-TRIG-ANGLE-RAD ** 8  * WS-RF-08)
042900         - (WS-TRIG-ANGLE-RAD ** 10 * WS-RF-10)
043000         + (WS-TRIG-ANGLE-RAD ** 12 * WS-RF-12).
043100
043110***** SAME IDEA FOR SINE - SIN(X) = SUM OVER K OF (-1)**K *
043120***** X**(2K+1) / (2K+1)! .  WS-RF-03/05/07/09/11/13 ARE THE
043130***** MATCHING RECIPROCAL FACTORIALS 1/3!, 1/5!, ... 1/13! FOR
043140***** THE ODD-POWER TERMS.
043200     COMPUTE WS-SIN-RESULT =
043300           WS-TRIG-ANGLE-RAD
043400         - (WS-TRIG-ANGLE-RAD ** 3  * WS-RF-03)
043500         + (WS-TRIG-ANGLE-RAD ** 5  * WS-RF-05)
043600         - (WS-TRIG-ANGLE-RAD ** 7  * WS-RF-07)
043700         + (WS-TRIG-ANGLE-RAD ** 9  * WS-RF-09)
043800         - (WS-TRIG-ANGLE-RAD ** 11 * WS-RF-11)
043900         + (WS-TRIG-ANGLE-RAD ** 13 * WS-RF-13).
044000 970-EXIT.
044100     EXIT.
044200
044300 END PROGRAM VECTCALC.
