000100******************************************************************
000200* COPYBOOK SCANDATA
000300* ONE SCAN-SESSION INPUT RECORD - 3-D BODY KEYPOINTS PLUS THE
000400* SUBJECT'S AGE AND SEX.  SOURCED FROM THE LIDAR/AI SCAN PIPELINE
000500* UPSTREAM OF THIS JOB AND LANDED AS A FIXED-LENGTH, LINE-
000600* SEQUENTIAL FLAT FILE -- ONE RECORD PER SCAN SESSION, NO KEYS,
000700* NO SORT.  EACH COORDINATE IS METRES, SIGNED, 4 DECIMAL PLACES
000800* (SOURCE PRECISION DECIMAL(8,4) OFF THE PIPELINE).
000900*
001000* MAINTENANCE:
001100* 03/14/87 RTH  INIT     ORIGINAL LAYOUT - 13 LANDMARKS.
001200* 09/09/91 RTH  CR-0058  ADDED KEYPOINTS-TABLE REDEFINES SO
001300*                        VECTCALC CALLERS CAN WALK THE LANDMARKS
001400*                        BY INDEX INSTEAD OF BY NAME.
001500******************************************************************
001600 01  SCAN-INPUT-REC.
001700****** LANDMARK 01 - NOT CONSUMED BY ANY CURRENT METRIC
001800     05  KP-NOSE.
001900         10  KP-NOSE-X            PIC S9(4)V9(4).
002000         10  KP-NOSE-Y            PIC S9(4)V9(4).
002100         10  KP-NOSE-Z            PIC S9(4)V9(4).
002200****** LANDMARK 02 - FHP HEAD VECTOR
002300     05  KP-L-EAR.
002400         10  KP-L-EAR-X           PIC S9(4)V9(4).
002500         10  KP-L-EAR-Y           PIC S9(4)V9(4).
002600         10  KP-L-EAR-Z           PIC S9(4)V9(4).
002700****** LANDMARK 03 - FHP HEAD VECTOR
002800     05  KP-R-EAR.
002900         10  KP-R-EAR-X           PIC S9(4)V9(4).
003000         10  KP-R-EAR-Y           PIC S9(4)V9(4).
003100         10  KP-R-EAR-Z           PIC S9(4)V9(4).
003200****** LANDMARK 04 - FHP HEAD VECTOR ORIGIN
003300     05  KP-NECK.
003400         10  KP-NECK-X            PIC S9(4)V9(4).
003500         10  KP-NECK-Y            PIC S9(4)V9(4).
003600         10  KP-NECK-Z            PIC S9(4)V9(4).
003700****** LANDMARK 05 - SHOULDER ASYMMETRY
003800     05  KP-L-SHOULDER.
003900         10  KP-L-SHOULDER-X      PIC S9(4)V9(4).
004000         10  KP-L-SHOULDER-Y      PIC S9(4)V9(4).
004100         10  KP-L-SHOULDER-Z      PIC S9(4)V9(4).
004200****** LANDMARK 06 - SHOULDER ASYMMETRY
004300     05  KP-R-SHOULDER.
004400         10  KP-R-SHOULDER-X      PIC S9(4)V9(4).
004500         10  KP-R-SHOULDER-Y      PIC S9(4)V9(4).
004600         10  KP-R-SHOULDER-Z      PIC S9(4)V9(4).
004700****** LANDMARK 07 - LEFT Q-ANGLE FEMUR ORIGIN
004800     05  KP-L-HIP.
004900         10  KP-L-HIP-X           PIC S9(4)V9(4).
005000         10  KP-L-HIP-Y           PIC S9(4)V9(4).
005100         10  KP-L-HIP-Z           PIC S9(4)V9(4).
005200****** LANDMARK 08 - RIGHT Q-ANGLE FEMUR ORIGIN
005300     05  KP-R-HIP.
005400         10  KP-R-HIP-X           PIC S9(4)V9(4).
005500         10  KP-R-HIP-Y           PIC S9(4)V9(4).
005600         10  KP-R-HIP-Z           PIC S9(4)V9(4).
005700****** LANDMARK 09 - NOT CONSUMED BY ANY CURRENT METRIC
005800     05  KP-PELVIS.
005900         10  KP-PELVIS-X          PIC S9(4)V9(4).
006000         10  KP-PELVIS-Y          PIC S9(4)V9(4).
006100         10  KP-PELVIS-Z          PIC S9(4)V9(4).
006200****** LANDMARK 10 - LEFT Q-ANGLE FEMUR/TIBIA PIVOT
006300     05  KP-L-KNEE.
006400         10  KP-L-KNEE-X          PIC S9(4)V9(4).
006500         10  KP-L-KNEE-Y          PIC S9(4)V9(4).
006600         10  KP-L-KNEE-Z          PIC S9(4)V9(4).
006700****** LANDMARK 11 - RIGHT Q-ANGLE FEMUR/TIBIA PIVOT
006800     05  KP-R-KNEE.
006900         10  KP-R-KNEE-X          PIC S9(4)V9(4).
007000         10  KP-R-KNEE-Y          PIC S9(4)V9(4).
007100         10  KP-R-KNEE-Z          PIC S9(4)V9(4).
007200****** LANDMARK 12 - LEFT Q-ANGLE TIBIA END
007300     05  KP-L-ANKLE.
007400         10  KP-L-ANKLE-X         PIC S9(4)V9(4).
007500         10  KP-L-ANKLE-Y         PIC S9(4)V9(4).
007600         10  KP-L-ANKLE-Z         PIC S9(4)V9(4).
007700****** LANDMARK 13 - RIGHT Q-ANGLE TIBIA END
007800     05  KP-R-ANKLE.
007900         10  KP-R-ANKLE-X         PIC S9(4)V9(4).
008000         10  KP-R-ANKLE-Y         PIC S9(4)V9(4).
008100         10  KP-R-ANKLE-Z         PIC S9(4)V9(4).
008200     05  SUBJECT-AGE              PIC 9(3).
008300     05  SUBJECT-SEX              PIC X(1).
008400         88  SUBJECT-IS-MALE      VALUE "M".
008500     05  FILLER                   PIC X(14).
008600****** GENERIC BY-INDEX VIEW OF THE 13 LANDMARKS, SAME ORDER AS
008700****** ABOVE (1=NOSE 2=L-EAR 3=R-EAR 4=NECK 5=L-SHOULDER
008800****** 6=R-SHOULDER 7=L-HIP 8=R-HIP 9=PELVIS 10=L-KNEE 11=R-KNEE
008900****** 12=L-ANKLE 13=R-ANKLE) -- USED ONLY WHERE A CALLER NEEDS
009000****** TO WALK LANDMARKS BY SUBSCRIPT RATHER THAN BY NAME.
009100 01  KEYPOINTS-TABLE-REC REDEFINES SCAN-INPUT-REC.
009200     05  KP-TABLE OCCURS 13 TIMES INDEXED BY KP-IDX.
009300         10  KP-TABLE-X           PIC S9(4)V9(4).
009400         10  KP-TABLE-Y           PIC S9(4)V9(4).
009500         10  KP-TABLE-Z           PIC S9(4)V9(4).
009600     05  FILLER                   PIC X(18).
