000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PSTRRCMD.
000400 AUTHOR. R. T. HANLON.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/87.
000700 DATE-COMPILED. 04/02/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM READS THE INTERIM METRICS FILE BUILT BY
001400*          PSTRCALC, ONE SCAN SESSION AT A TIME, COPIES EACH
001500*          METRICS-RESULT RECORD STRAIGHT THROUGH TO THE FINAL
001600*          OUTPUT FILE, AND THEN RUNS FOUR INDEPENDENT THRESHOLD
001700*          CHECKS AGAINST IT - FHP ANGLE, Q-ANGLE AVERAGE,
001800*          SHOULDER ASYMMETRY, AND RISK LEVEL.  EACH CHECK THAT
001900*          FIRES APPENDS ONE FIXED RECOMMENDATION-LINE RECORD
002000*          RIGHT BEHIND THE METRICS RECORD IT CAME FROM.  THE
002100*          CHECKS ARE NOT AN ELSE-CHAIN - ANY NUMBER FROM ZERO TO
002200*          FOUR CAN FIRE ON A GIVEN SESSION, ALWAYS IN THE SAME
002300*          ORDER.
002400*
002500******************************************************************
002600        INPUT FILE               -   DDS0041.METRFILE
002700        OUTPUT FILE              -   DDS0041.PSTROUT
002800        DUMP FILE                -   SYSOUT
002900******************************************************************
003000* CHANGE LOG
003100******************************************************************
003200* 04/02/87 RTH  INIT     ORIGINAL PROGRAM - ALL FOUR RECOMMEND-
003300*                        ATION CHECKS, FIXED ORDER.
003400* 06/11/87 RTH  CR-0015  RECOMMENDATION TEXT WAS BEING TRUNCATED
003500*                        AT 132 CHARACTERS BY THE OLD PRINT-LINE
003600*                        RECORD - SWITCHED THE OUTPUT RECORD TO
003700*                        THE FULL 200-BYTE RR-REC-TEXT LAYOUT.
003800* 02/14/94 JKL  CR-0070  Q-ANGLE-AVG WAS TRUNCATING INSTEAD OF
003900*                        ROUNDING ON ODD-SUM SESSIONS - ADDED
004000*                        ROUNDED TO THE COMPUTE IN 210.
004100* 12/29/98 LMK  Y2K-015  REVIEWED FOR CENTURY ISSUES - THIS
004200*                        PROGRAM CARRIES NO DATE FIELDS OF ITS
004300*                        OWN, NO CHANGE REQUIRED.
004400* 11/19/02 LMK  CR-0099  FOUR CHECKS WERE BEING WRITTEN AS AN
004500*                        IF/ELSE CHAIN, SO A HIGH-RISK SESSION
004600*                        WITH LARGE FHP NEVER GOT BOTH LINES -
004700*                        SPLIT 200/210/220/230 INTO FOUR
004800*                        INDEPENDENT PARAGRAPHS.
004900* 07/30/05 PDQ  CR-0121  ADDED RECORDS-WITH-NO-RECS COUNTER FOR
005000*                        THE RUN-CONTROL REPORT.
005010* 03/11/09 RTH  CR-0147  PSTROUT IS A PLAIN SEQUENTIAL FILE - THE
005020*                        WRITES IN 700 AND 250 HAD PICKED UP AN
005030*                        INVALID KEY PHRASE THAT DOESN'T BELONG ON
005040*                        A SEQUENTIAL FILE.  DROPPED BOTH.  ALSO
005050*                        FOUND THE FOUR RECOMMENDATION-TEXT MOVEs
005060*                        IN 200/210/220/230 WERE FOUR SEPARATE
005070*                        LITERALS WITH NO CONTINUATION MARK -
005080*                        NEVER COMPILED.  REBUILT EACH ONE AS A
005090*                        STRING STATEMENT INTO RR-REC-TEXT.
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     CLASS VALID-RISK-LEVEL IS "LOW" "MODERATE" "HIGH"
005900     UPSI-0 IS RCMD-TRACE-SW.
005910***** VALID-RISK-LEVEL BACKS THE CLASS TEST ON EVERY METRFILE
005920***** RECORD IN 000-HOUSEKEEPING AND 100-MAINLINE BELOW - A VALUE
005930***** OUTSIDE THOSE THREE WOULD MEAN PSTRCALC WROTE A BAD RECORD,
005940***** NOT SOMETHING THIS PROGRAM SHOULD TRY TO GUESS AT.
005950***** RCMD-TRACE-SW IS THE OPERATOR SWITCH FOR THE SYSOUT DUMP.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006210***** SYSOUT IS THE TRACE/DUMP PRINT FILE, WRITTEN ONLY ON AN
006220***** ABEND OR WHEN RCMD-TRACE-SW IS SWITCHED ON AT JCL TIME.
006300     SELECT SYSOUT
006400     ASSIGN TO UT-S-SYSOUT
006500       ORGANIZATION IS SEQUENTIAL.
006600
006610***** METRFILE IS THIS PROGRAM'S ONLY INPUT - THE INTERIM FILE
006620***** PSTRCALC BUILT, ONE METRICS-RESULT RECORD PER SESSION.
006700     SELECT METRFILE
006800     ASSIGN TO UT-S-METRFILE
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS IFCODE.
007100
007110***** PSTROUT IS THE JOB'S FINAL OUTPUT - THE METRICS RECORD
007120***** FOLLOWED IMMEDIATELY BY ITS 0-4 RECOMMENDATION LINES, IN
007130***** THE SAME FIXED ORDER EVERY TIME (FHP, Q-ANGLE, SHOULDER,
007140***** RISK).
007200     SELECT PSTROUT
007300     ASSIGN TO UT-S-PSTROUT
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  SYSOUT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 130 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS SYSOUT-REC.
008500 01  SYSOUT-REC  PIC X(130).
008600
008700****** ONE METRICS-RESULT RECORD PER SCAN SESSION, BUILT BY
008800****** PSTRCALC.  THIS PROGRAM NEVER WRITES BACK TO THIS FILE.
008900 FD  METRFILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 201 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS METR-FILE-REC.
009500 01  METR-FILE-REC PIC X(201).
009600
009700****** ONE METRICS-RESULT RECORD FOLLOWED BY 0-4 RECOMMENDATION-
009800****** LINE RECORDS, PER SCAN SESSION - THE JOB'S FINAL OUTPUT.
009900 FD  PSTROUT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 201 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS PSTR-OUT-REC.
010500 01  PSTR-OUT-REC PIC X(201).
010600
010700** QSAM FILE
010800 WORKING-STORAGE SECTION.
010900
010910***** FILE-STATUS-CODES - SAME TWO-BYTE CONVENTION AS PSTRCALC.
010920***** IFCODE IS TESTED AFTER EVERY READ OF METRFILE; OFCODE AFTER
010930***** EVERY WRITE OF PSTROUT.
011000 01  FILE-STATUS-CODES.
011100     05  IFCODE                  PIC X(2).
011200         88 CODE-READ     VALUE SPACES.
011300         88 NO-MORE-DATA  VALUE "10".
011400     05  OFCODE                  PIC X(2).
011500         88 CODE-WRITE    VALUE SPACES.
011600
011700** METRICS-RESULT / RECOMMENDATION-LINE SHARED RECORD LAYOUT
011710***** POSTURE-METRICS-REC IS READ FROM METRFILE AND RE-WRITTEN
011720***** UNCHANGED TO PSTROUT BY 700-COPY-METRICS-REC.
011730***** POSTURE-RECOMMEND-REC REDEFINES THE SAME BYTES - BUILT
011740***** FRESH BY EACH RULE 6 CHECK THAT FIRES, THEN WRITTEN BY
011750***** 250-WRITE-RECOMMEND-LINE.
011800 COPY MTRCLINE.
011900
011910***** HOLDS THE ROUNDED LEFT/RIGHT Q-ANGLE AVERAGE FOR CHECK 2
011920***** BELOW - RECOMPUTED FRESH EVERY SESSION, NOT CARRIED OVER
011930***** FROM PSTRCALC'S OWN WS-QANGLE-AVG (A SEPARATE PROGRAM'S
011940***** WORKING-STORAGE).
012000 01  WS-QANGLE-WORK.
012100     05  WS-QANGLE-AVG            PIC S9(3)V9(2) COMP-3.
012200
012210***** RUN DATE, DISPLAYED IN 000-HOUSEKEEPING FOR THE OPERATOR
012220***** LOG - NOT CARRIED ONTO ANY OUTPUT RECORD.
012300 01  WS-CURRENT-DATE-FLD          PIC 9(6).
012400 01  WS-CURRENT-DATE-PARTS REDEFINES WS-CURRENT-DATE-FLD.
012500     05  WS-CD-YY                PIC 9(2).
012600     05  WS-CD-MM                PIC 9(2).
012700     05  WS-CD-DD                PIC 9(2).
012800
012900 COPY ABENDREC.
013000
013010***** MORE-DATA-SW DRIVES THE PERFORM...UNTIL IN THE PROCEDURE
013020***** DIVISION MAINLINE BELOW.
013100 01  FLAGS-AND-SWITCHES.
013200     05  MORE-DATA-SW             PIC X(1) VALUE "Y".
013300         88  NO-MORE-DATA-RECS    VALUE "N".
013400
013410***** END-OF-JOB TOTALS FOR 900-CLEANUP.  CR-0121 ADDED
013420***** RECORDS-WITH-NO-RECS SO THE OPERATOR CAN SEE AT A GLANCE
013430***** HOW MANY SESSIONS CAME BACK CLEAN (ZERO RECOMMENDATIONS).
013500 01  COUNTERS-AND-ACCUMULATORS.
013600     05  RECORDS-READ             PIC S9(9) COMP.
013700     05  RECORDS-WRITTEN          PIC S9(9) COMP.
013800     05  RECOMMEND-LINES-WRITTEN  PIC S9(9) COMP.
013900     05  RECORDS-WITH-NO-RECS     PIC S9(9) COMP.
014000     05  WS-LINES-THIS-SESSION    PIC S9(4) COMP.
014100
014200 PROCEDURE DIVISION.
014210***** ONE METRICS-RESULT RECORD DRIVES ONE PASS OF 100-MAINLINE -
014220***** THE SAME PRIME/LOOP SHAPE AS PSTRCALC, JUST ONE PARAGRAPH
014230***** DEEP INSTEAD OF NINE.
014300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014400     PERFORM 100-MAINLINE THRU 100-EXIT
014500             UNTIL NO-MORE-DATA-RECS.
014600     PERFORM 900-CLEANUP THRU 900-EXIT.
014700     MOVE ZERO TO RETURN-CODE.
014800     GOBACK.
014900
015000 000-HOUSEKEEPING.
015100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015200     DISPLAY "******** BEGIN JOB PSTRRCMD ********".
015300     ACCEPT WS-CURRENT-DATE-FLD FROM DATE.
015400     DISPLAY "RUN DATE " WS-CD-MM "/" WS-CD-DD "/" WS-CD-YY.
015500     OPEN INPUT METRFILE.
015600     OPEN OUTPUT PSTROUT, SYSOUT.
015700
015710***** PRIME THE PIPE - SAME CONVENTION AS PSTRCALC.  AN EMPTY
015720***** METRFILE IS A VALID, IF USELESS, RUN.
015800     READ METRFILE INTO POSTURE-METRICS-REC
015900         AT END
016000         MOVE "N" TO MORE-DATA-SW
016100         GO TO 000-EXIT
016200     END-READ.
016300
016310***** GUARD AGAINST A CORRUPT OR MIS-SEQUENCED METRFILE - A
016320***** RISK-LEVEL OUTSIDE LOW/MODERATE/HIGH MEANS PSTRCALC WROTE
016330***** SOMETHING THIS PROGRAM DOES NOT KNOW HOW TO CHECK, SO
016340***** STOP RATHER THAN SILENTLY SKIP CHECK 4 BELOW.
016400     IF MR-RISK-LEVEL IS NOT VALID-RISK-LEVEL
016500         MOVE "** UNEXPECTED RISK-LEVEL ON METRFILE" TO
016600             ABEND-REASON
016700         MOVE "LOW/MODERATE/HIGH" TO EXPECTED-VAL
016800         MOVE MR-RISK-LEVEL TO ACTUAL-VAL
016900         GO TO 1000-ABEND-RTN
017000     END-IF.
017100
017200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
017300     ADD +1 TO RECORDS-READ.
017400 000-EXIT.
017500     EXIT.
017600
017700 100-MAINLINE.
017710***** FOUR INDEPENDENT CHECKS, FIXED ORDER, NONE OF THEM AN
017720***** ELSE-CHAIN (CR-0099) - A SINGLE SESSION CAN FIRE ANYWHERE
017730***** FROM ZERO TO ALL FOUR RECOMMENDATION LINES.
017800     MOVE "100-MAINLINE" TO PARA-NAME.
017900     MOVE ZERO TO WS-LINES-THIS-SESSION.
018000     PERFORM 700-COPY-METRICS-REC     THRU 700-EXIT.
018100     PERFORM 200-CHECK-FHP-RULE       THRU 200-EXIT.
018200     PERFORM 210-CHECK-QANGLE-RULE    THRU 210-EXIT.
018300     PERFORM 220-CHECK-SHOULDER-RULE  THRU 220-EXIT.
018400     PERFORM 230-CHECK-RISK-RULE      THRU 230-EXIT.
018410***** CR-0121 - TALLY SESSIONS THAT CAME BACK CLEAN, FOR THE
018420***** OPERATOR SUMMARY IN 900-CLEANUP.
018500     IF WS-LINES-THIS-SESSION = ZERO
018600         ADD +1 TO RECORDS-WITH-NO-RECS
018700     END-IF.
018800
018810***** READ AHEAD FOR NEXT TIME AROUND.
018900     READ METRFILE INTO POSTURE-METRICS-REC
019000         AT END
019100         MOVE "N" TO MORE-DATA-SW
019200         GO TO 100-EXIT
019300     END-READ.
019400
019410***** SAME RISK-LEVEL GUARD AS 000-HOUSEKEEPING ABOVE, RUN AGAIN
019420***** ON EVERY RECORD, NOT JUST THE FIRST.
019500     IF MR-RISK-LEVEL IS NOT VALID-RISK-LEVEL
019600         MOVE "** UNEXPECTED RISK-LEVEL ON METRFILE" TO
019700             ABEND-REASON
019800         MOVE "LOW/MODERATE/HIGH" TO EXPECTED-VAL
019900         MOVE MR-RISK-LEVEL TO ACTUAL-VAL
020000         GO TO 1000-ABEND-RTN
020100     END-IF.
020200     ADD +1 TO RECORDS-READ.
020300 100-EXIT.
020400     EXIT.
020500
020600******************************************************************
020700* BATCH FLOW GENERATERECOMMENDATIONS STEP 1/3 - COPY THE METRICS
020800* RECORD STRAIGHT THROUGH, UNCHANGED, TO THE FINAL OUTPUT FILE.
020900******************************************************************
021000 700-COPY-METRICS-REC.
021010***** PSTR-OUT-REC IS WRITTEN FROM POSTURE-METRICS-REC HERE, THEN
021020***** FROM POSTURE-RECOMMEND-REC (A REDEFINE OF THE SAME GROUP)
021030***** BY 250 BELOW - SAME BYTES, DIFFERENT 01-LEVEL NAME
021040***** DEPENDING ON WHICH RECORD-TYPE IS CURRENTLY BUILT.
021100     MOVE "700-COPY-METRICS-REC" TO PARA-NAME.
021200     WRITE PSTR-OUT-REC FROM POSTURE-METRICS-REC.
021800     ADD +1 TO RECORDS-WRITTEN.
021900 700-EXIT.
022000     EXIT.
022100
022200******************************************************************
022300* RULE 6, CHECK 1 - FHP ANGLE > 10.0 (STRICTLY GREATER).
022400******************************************************************
022500 200-CHECK-FHP-RULE.
022510***** THRESHOLD IS THE SAME 10.0 DEGREES CUTOFF AS THE TOP OF
022520***** PSTRCALC'S RULE 4A NORMAL-MAX BAND FOR AN UN-AGE-SCALED
022530***** SUBJECT - CHECK 1 USES THE RAW ANGLE, NOT THE AGE-SCALED
022540***** NORMAL-MAX, SO IT IS DELIBERATELY A DIFFERENT NUMBER FROM
022550***** WS-FHP-NORMAL-MAX OVER THERE.
022600     MOVE "200-CHECK-FHP-RULE" TO PARA-NAME.
022700     IF MR-FHP-ANGLE > 10.0
022710         MOVE SPACES TO RR-REC-TEXT
022720         STRING "Forward Head Posture detected: Recommended "
022730            "exercise - Chin Tucks (Cervical Retraction) to "
022740            "activate deep flexors. Adjust your monitor to "
022750            "eye level."
022760            DELIMITED BY SIZE INTO RR-REC-TEXT
023200         PERFORM 250-WRITE-RECOMMEND-LINE THRU 250-EXIT
023300     END-IF.
023400 200-EXIT.
023500     EXIT.
023600
023700******************************************************************
023800* RULE 6, CHECK 2 - Q-ANGLE AVERAGE > 17.0 (STRICTLY GREATER).
023900* CR-0070 ADDED THE ROUNDED PHRASE.
024000******************************************************************
024100 210-CHECK-QANGLE-RULE.
024110***** 17.0 IS THE TOP OF THE MALE NORMAL BAND IN PSTRCALC'S RULE
024120***** 4B AT AGE-FACTOR 1.0 - BUT THIS CHECK, LIKE CHECK 1 ABOVE,
024130***** IS A FLAT THRESHOLD WITH NO AGE OR SEX SCALING OF ITS OWN.
024200     MOVE "210-CHECK-QANGLE-RULE" TO PARA-NAME.
024300     COMPUTE WS-QANGLE-AVG ROUNDED =                              CR-0070
024400             (MR-Q-ANGLE-LEFT + MR-Q-ANGLE-RIGHT) / 2.
024500     IF WS-QANGLE-AVG > 17.0
024510         MOVE SPACES TO RR-REC-TEXT
024520         STRING "Increased Q Angle detected: Strengthen "
024530            "quadriceps and glutes. Avoid deep squats and "
024540            "running on hard surfaces."
024550            DELIMITED BY SIZE INTO RR-REC-TEXT
024900         PERFORM 250-WRITE-RECOMMEND-LINE THRU 250-EXIT
025000     END-IF.
025100 210-EXIT.
025200     EXIT.
025300
025400******************************************************************
025500* RULE 6, CHECK 3 - SHOULDER ASYMMETRY > 2.0 CM (STRICTLY
025600* GREATER).
025700******************************************************************
025800 220-CHECK-SHOULDER-RULE.
025810***** 2.0 CM IS BELOW THE TOP OF PSTRCALC'S RULE 4C NORMAL BAND
025820***** (1.5 CM) - THIS CHECK FIRES SOONER THAN THE SUBSCORE WOULD
025830***** START PENALIZING, SINCE A RECOMMENDATION IS MEANT TO CATCH
025840***** THE CONDITION EARLY, NOT JUST WHEN IT IS SCORING BADLY.
025900     MOVE "220-CHECK-SHOULDER-RULE" TO PARA-NAME.
026000     IF MR-SHOULDER-ASYM-CM > 2.0
026010         MOVE SPACES TO RR-REC-TEXT
026020         STRING "Shoulder Asymmetry: Check if you carry your "
026030            "bag on one shoulder. Bilateral stretching "
026040            "exercises recommended."
026050            DELIMITED BY SIZE INTO RR-REC-TEXT
026400         PERFORM 250-WRITE-RECOMMEND-LINE THRU 250-EXIT
026500     END-IF.
026600 220-EXIT.
026700     EXIT.
026800
026900******************************************************************
027000* RULE 6, CHECK 4 - RISK LEVEL = HIGH.
027100******************************************************************
027200 230-CHECK-RISK-RULE.
027210***** MR-RISK-HIGH IS THE 88-LEVEL OVER MR-RISK-LEVEL IN MTRCLINE
027220***** - TRUE ONLY WHEN PSTRCALC'S 440-DERIVE-RISK-LEVEL SET THE
027230***** RECORD TO "HIGH".  UNLIKE CHECKS 1-3, THIS ONE LOOKS AT THE
027240***** CLASSIFIED RISK LEVEL, NOT A RAW METRIC.
027300     MOVE "230-CHECK-RISK-RULE" TO PARA-NAME.
027400     IF MR-RISK-HIGH
027410         MOVE SPACES TO RR-REC-TEXT
027420         STRING "WARNING: High risk score detected. "
027430            "Consultation with a physiotherapist or "
027440            "rehabilitation doctor is recommended."
027450            DELIMITED BY SIZE INTO RR-REC-TEXT
027900         PERFORM 250-WRITE-RECOMMEND-LINE THRU 250-EXIT
028000     END-IF.
028100 230-EXIT.
028200     EXIT.
028300
028400******************************************************************
028500* BATCH FLOW GENERATERECOMMENDATIONS STEP 3 - APPEND ONE
028600* RECOMMENDATION-LINE RECORD.  MR-REC-TYPE HAS ALREADY BEEN
028700* OVERLAID BY THE REDEFINE ABOVE US, SO WE RE-TAG IT "R" HERE.
028800******************************************************************
028900 250-WRITE-RECOMMEND-LINE.
028910***** CALLED SEPARATELY BY EACH OF 200/210/220/230 ABOVE, ONCE
028920***** PER CHECK THAT FIRES - A SESSION FAILING THREE CHECKS
028930***** WRITES THREE SEPARATE "R" RECORDS, EACH BUILT FRESH BY ITS
028940***** OWN CHECK PARAGRAPH.
029000     MOVE "250-WRITE-RECOMMEND-LINE" TO PARA-NAME.
029100     MOVE "R" TO RR-REC-TYPE.
029200     WRITE PSTR-OUT-REC FROM POSTURE-RECOMMEND-REC.
029710***** FLIP THE RECORD-TYPE BYTE BACK TO "M" IMMEDIATELY - THE
029720***** REDEFINE MEANS RR-REC-TYPE AND MR-REC-TYPE SHARE THE SAME
029730***** BYTE, AND THE NEXT CHECK PARAGRAPH TO FIRE EXPECTS TO FIND
029740***** "M" STILL SITTING THERE UNTIL IT OVERWRITES IT WITH ITS
029750***** OWN "R".
029800     MOVE "M" TO MR-REC-TYPE.
029900     ADD +1 TO RECORDS-WRITTEN.
030000     ADD +1 TO RECOMMEND-LINES-WRITTEN.
030100     ADD +1 TO WS-LINES-THIS-SESSION.
030200 250-EXIT.
030300     EXIT.
030400
030500 800-CLOSE-FILES.
030510***** SHARED BY THE NORMAL AND ABEND EXITS, SAME AS PSTRCALC.
030600     MOVE "800-CLOSE-FILES" TO PARA-NAME.
030700     CLOSE METRFILE, PSTROUT, SYSOUT.
030800 800-EXIT.
030900     EXIT.
031000
031100 900-CLEANUP.
031110***** NORMAL END OF JOB - REPORTS ALL FOUR RUN-CONTROL COUNTERS,
031120***** INCLUDING CR-0121'S CLEAN-SESSION TALLY.
031200     MOVE "900-CLEANUP" TO PARA-NAME.
031300     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
031400     DISPLAY "** SCAN SESSIONS READ **".
031500     DISPLAY RECORDS-READ.
031600     DISPLAY "** OUTPUT RECORDS WRITTEN **".
031700     DISPLAY RECORDS-WRITTEN.
031800     DISPLAY "** RECOMMENDATION LINES WRITTEN **".
031900     DISPLAY RECOMMEND-LINES-WRITTEN.
032000     DISPLAY "** SESSIONS WITH NO RECOMMENDATIONS **".
032100     DISPLAY RECORDS-WITH-NO-RECS.
032200     DISPLAY "******** NORMAL END OF JOB PSTRRCMD ********".
032300 900-EXIT.
032400     EXIT.
032500
032600 1000-ABEND-RTN.
032610***** COMMON ABEND EXIT - CALLERS HAVE ALREADY MOVED PARA-NAME
032620***** AND ABEND-REASON (AND EXPECTED-VAL/ACTUAL-VAL WHERE THE
032630***** GUARD IS A VALUE MISMATCH) BEFORE ARRIVING HERE.
032700     WRITE SYSOUT-REC FROM ABEND-REC.
032800     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
032900     DISPLAY "*** ABNORMAL END OF JOB-PSTRRCMD ***" UPON
033000         CONSOLE.
033100     MOVE +16 TO RETURN-CODE.
033200     STOP RUN.
