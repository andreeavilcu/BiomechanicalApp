000100******************************************************************
000200* COPYBOOK MTRCLINE
000300* ONE PHYSICAL OUTPUT RECORD SHARED BY TWO LOGICAL RECORD TYPES -
000400* THE METRICS-RESULT FOR A SCAN SESSION (TYPE 'M') AND THE 0-4
000500* RECOMMENDATION-LINE RECORDS THAT FOLLOW IT (TYPE 'R').  PSTRCALC
000600* WRITES ONLY 'M' RECORDS TO THE INTERIM FILE; PSTRRCMD READS
000700* THOSE, COPIES EACH 'M' THROUGH TO THE FINAL FILE, AND APPENDS
000800* ITS 0-4 'R' RECORDS RIGHT BEHIND IT.
000900*
001000* MAINTENANCE:
001100* 03/14/87 RTH  INIT     ORIGINAL LAYOUT - METRICS REDEFINE ONLY.
001200* 04/02/87 RTH  CR-0012  ADDED RECOMMENDATION-LINE REDEFINE SO
001300*                        PSTRRCMD CAN SHARE THE SAME FD WITH
001400*                        PSTRCALC'S INTERIM FILE.
001500******************************************************************
001600 01  POSTURE-OUTPUT-REC.
001700     05  OUT-REC-TYPE             PIC X(1).
001800     05  FILLER                   PIC X(200).
001900
002000 01  POSTURE-METRICS-REC REDEFINES POSTURE-OUTPUT-REC.
002100     05  MR-REC-TYPE              PIC X(1).
002200         88  MR-IS-METRICS        VALUE "M".
002300     05  MR-Q-ANGLE-LEFT          PIC S9(3)V9(2).
002400     05  MR-Q-ANGLE-RIGHT         PIC S9(3)V9(2).
002500     05  MR-FHP-ANGLE             PIC S9(3)V9(2).
002600     05  MR-FHP-DISTANCE-CM       PIC S9(5)V9(2).
002700     05  MR-SHOULDER-ASYM-CM      PIC S9(5)V9(2).
002800     05  MR-GLOBAL-POSTURE-SCORE  PIC S9(3)V9(2).
002900     05  MR-RISK-LEVEL            PIC X(8).
003000         88  MR-RISK-LOW          VALUE "LOW".
003100         88  MR-RISK-MODERATE     VALUE "MODERATE".
003200         88  MR-RISK-HIGH         VALUE "HIGH".
003300     05  FILLER                   PIC X(158).
003400
003500 01  POSTURE-RECOMMEND-REC REDEFINES POSTURE-OUTPUT-REC.
003600     05  RR-REC-TYPE              PIC X(1).
003700         88  RR-IS-METRICS        VALUE "M".
003800         88  RR-IS-RECOMMEND      VALUE "R".
003900     05  RR-REC-TEXT              PIC X(200).
